000100******************************************************************        
000200*    COPY GRPRCTAB - TABLA EN MEMORIA DE PRECIOS POR COLOR      *         
000300*    CARGADA UNA SOLA VEZ DESDE PRICEF (VER CARGA-TABLA-PRECIOS)*         
000400*    BUSQUEDA SECUENCIAL POR WKS-TB-COLOR (VER BUSCA-EN-TABLA    *        
000500*    EN GRESTCT1).                                               *        
000600******************************************************************        
000700*   1988-04-11  R.DELACRUZ  (RDC)  TABLA ORIGINAL, 200 ENTRADAS *         
000800*   2011-02-23  D.QUEZADA   (DQZ)  AMPLIA A 500 ENTRADAS, EL    *         
000900*               CATALOGO DE COLORES CRECIO CON LA LINEA IMPORT. *         
001000******************************************************************        
001100 01  WKS-TABLA-PRECIOS.                                                   
001200     02  WKS-TB-RENGLONES       PIC 9(03)   COMP-5 VALUE ZEROS.           
001300     02  WKS-TB-ENTRADA  OCCURS 0 TO 500 TIMES                    108810  
001400                         DEPENDING ON WKS-TB-RENGLONES                    
001500                         INDEXED BY WKS-TB-IDX.                           
001600         03  WKS-TB-COLOR           PIC X(30).                            
001700         03  WKS-TB-COSTO-PIE2      PIC 9(04)V99.                         
001800         03  WKS-TB-TOTAL-PIES2     PIC 9(04)V99.                         
001900         03  FILLER                 PIC X(10).                            
