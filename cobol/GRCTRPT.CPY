000100******************************************************************        
000200*   COPY GRCTRPT - RENGLONES DEL REPORTE DE ESTIMACION DE       *         
000300*   CUBIERTAS (CTRPTF) - ENCABEZADO, DETALLE, RECHAZO Y TOTALES *         
000400******************************************************************        
000500*   1988-05-02  R.DELACRUZ  (RDC)  COPY ORIGINAL, SOLO DETALLE  *         
000600*               Y TOTALES.                                      *         
000700*   2004-07-07  M.OYUELA    (MRO)  SE AGREGA RENGLON DE         *         
000800*               RECHAZO PARA SOLICITUDES SIN PIES CUADRADOS.    *         
000900*   2023-11-14  S.TORRES    (SAT)  TCKT-20231114 RENGLON DE     *         
001000*               DETALLE REESTRUCTURADO AL FORMATO ACTUAL.       *         
001100******************************************************************        
001200 01  LIN-CTRS-ENCABEZADO.                                                 
001300     02  FILLER  PIC X(42)  VALUE                                         
001400         "CLIENTE              TRABAJO TIPO-TRABAJ".                      
001500     02  FILLER  PIC X(42)  VALUE                                         
001600         "  VENDEDOR       COLOR          PIES-PRO".                      
001700     02  FILLER  PIC X(48)  VALUE                                         
001800         "Y PIES-EFEC PRE/PIE2  COSTO-MATERIAL ETC.-VER-DOC".             
001900                                                                          
002000 01  LIN-CTRS-DETALLE.                                                    
002100     02  CTRS-CLIENTE-NOMBRE        PIC X(20).                            
002200     02  FILLER                     PIC X(01).                            
002300     02  CTRS-TRABAJO-NOMBRE        PIC X(20).                            
002400     02  FILLER                     PIC X(01).                            
002500     02  CTRS-TIPO-TRABAJO          PIC X(20).                            
002600     02  FILLER                     PIC X(01).                            
002700     02  CTRS-VENDEDOR              PIC X(15).                            
002800     02  FILLER                     PIC X(01).                            
002900     02  CTRS-COLOR                 PIC X(15).                            
003000     02  FILLER                     PIC X(01).                            
003100     02  CTRS-PIES2-PROYECTO        PIC ZZ,ZZZ,ZZ9.99.                    
003200     02  FILLER                     PIC X(01).                            
003300     02  CTRS-PIES2-EFECTIVO        PIC ZZ,ZZZ,ZZ9.99.                    
003400     02  FILLER                     PIC X(01).                            
003500     02  CTRS-PRECIO-PIE2           PIC ZZ,ZZZ,ZZ9.99.                    
003600     02  FILLER                     PIC X(01).                            
003700     02  CTRS-COSTO-MATERIAL        PIC ZZ,ZZZ,ZZ9.99.                    
003800     02  FILLER                     PIC X(01).                            
003900     02  CTRS-FREGADERO-CANT        PIC ZZ9.99.                           
004000     02  FILLER                     PIC X(01).                            
004100     02  CTRS-FREGADERO-TIPO        PIC X(10).                            
004200     02  FILLER                     PIC X(01).                            
004300     02  CTRS-COSTO-FREGADERO       PIC ZZ,ZZZ,ZZ9.99.                    
004400     02  FILLER                     PIC X(01).                            
004500     02  CTRS-COCINETA-CANT         PIC ZZ9.99.                           
004600     02  FILLER                     PIC X(01).                            
004700     02  CTRS-COCINETA-TIPO         PIC X(10).                            
004800     02  FILLER                     PIC X(01).                            
004900     02  CTRS-COSTO-COCINETA        PIC ZZ,ZZZ,ZZ9.99.                    
005000     02  FILLER                     PIC X(01).                            
005100     02  CTRS-COSTO-SALPICADERO     PIC ZZ,ZZZ,ZZ9.99.                    
005200     02  FILLER                     PIC X(01).                            
005300     02  CTRS-CANT-LOSAS            PIC ZZ9.                              
005400     02  FILLER                     PIC X(01).                            
005500     02  CTRS-TAMANO-LOSA           PIC X(15).                            
005600     02  FILLER                     PIC X(01).                            
005700     02  CTRS-TOTAL-PRELIMINAR      PIC ZZ,ZZZ,ZZ9.99.                    
005800     02  FILLER                     PIC X(01).                            
005900     02  CTRS-TASA-MANO-OBRA        PIC ZZ9.99.                           
006000     02  FILLER                     PIC X(01).                            
006100     02  CTRS-RECARGO-MANO-OBRA     PIC 9.99.                             
006200     02  FILLER                     PIC X(01).                            
006300     02  CTRS-COSTO-MANO-OBRA       PIC ZZ,ZZZ,ZZ9.99.                    
006400     02  FILLER                     PIC X(01).                            
006500     02  CTRS-TOTAL-PROYECTO        PIC ZZ,ZZZ,ZZ9.99.                    
006600     02  FILLER                     PIC X(01).                            
006700     02  CTRS-COSTO-FINAL-PIE2      PIC ZZ,ZZZ,ZZ9.99.                    
006800     02  FILLER                     PIC X(18).                            
006900                                                                          
007000 01  LIN-CTRS-RECHAZO.                                                    
007100     02  CTRR-CLIENTE-NOMBRE        PIC X(30).                            
007200     02  FILLER                     PIC X(02).                            
007300     02  CTRR-TRABAJO-NOMBRE        PIC X(30).                            
007400     02  FILLER                     PIC X(02).                            
007500     02  CTRR-MENSAJE               PIC X(30).                            
007600     02  FILLER                     PIC X(38).                            
007700                                                                          
007800 01  LIN-CTRS-TOTALES.                                                    
007900     02  FILLER                     PIC X(20)   VALUE                     
008000         "TOTALES DE CORRIDA:".                                           
008100     02  FILLER                     PIC X(01).                            
008200     02  CTRT-LEIDOS                PIC ZZ,ZZ9.                           
008300     02  FILLER                     PIC X(10)   VALUE                     
008400         " LEIDOS".                                                       
008500     02  CTRT-ESTIMADOS             PIC ZZ,ZZ9.                           
008600     02  FILLER                     PIC X(12)   VALUE                     
008700         " ESTIMADOS".                                                    
008800     02  CTRT-RECHAZADOS            PIC ZZ,ZZ9.                           
008900     02  FILLER                     PIC X(13)   VALUE                     
009000         " RECHAZADOS".                                                   
009100     02  CTRT-COSTO-MATERIAL        PIC ZZ,ZZZ,ZZ9.99.                    
009200     02  FILLER                     PIC X(01).                            
009300     02  CTRT-COSTO-MANO-OBRA       PIC ZZ,ZZZ,ZZ9.99.                    
009400     02  FILLER                     PIC X(01).                            
009500     02  CTRT-COSTO-PROYECTO        PIC ZZ,ZZZ,ZZ9.99.                    
009600     02  FILLER                     PIC X(01).                            
009700     02  CTRT-CANT-LOSAS            PIC ZZ,ZZ9.                           
009800     02  FILLER                     PIC X(06).                            
