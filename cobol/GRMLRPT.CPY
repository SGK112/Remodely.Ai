000100******************************************************************        
000200*   COPY GRMLRPT - RENGLONES DEL REPORTE DE ESTIMACION DE       *         
000300*   MUEBLES (MLRPTF) - DETALLE, RECHAZO Y TOTALES.              *         
000400******************************************************************        
000500*   1990-06-14  R.DELACRUZ  (RDC)  COPY ORIGINAL.                *        
000600*   2023-11-14  S.TORRES    (SAT)  TCKT-20231114 RENGLON DE     *         
000700*               DETALLE REESTRUCTURADO AL FORMATO ACTUAL.       *         
000800******************************************************************        
000900 01  LIN-MLRS-DETALLE.                                                    
001000     02  MLRS-LARGO-CUARTO          PIC ZZ9.99.                           
001100     02  FILLER                     PIC X(01).                            
001200     02  MLRS-ANCHO-CUARTO          PIC ZZ9.99.                           
001300     02  FILLER                     PIC X(01).                            
001400     02  MLRS-AREA                  PIC ZZZ,ZZ9.99.                       
001500     02  FILLER                     PIC X(01).                            
001600     02  MLRS-ESTILO-GABINETE       PIC X(15).                            
001700     02  FILLER                     PIC X(01).                            
001800     02  MLRS-TIPO-MADERA           PIC X(15).                            
001900     02  FILLER                     PIC X(01).                            
002000     02  MLRS-MULT-ESTILO           PIC 9.99.                             
002100     02  FILLER                     PIC X(01).                            
002200     02  MLRS-MULT-MADERA           PIC 9.99.                             
002300     02  FILLER                     PIC X(01).                            
002400     02  MLRS-COSTO-ESTIMADO        PIC ZZ,ZZZ,ZZ9.99.                    
002500     02  FILLER                     PIC X(30).                            
002600                                                                          
002700 01  LIN-MLRS-RECHAZO.                                                    
002800     02  MLRR-LARGO-CUARTO          PIC ZZ9.99.                           
002900     02  FILLER                     PIC X(01).                            
003000     02  MLRR-ANCHO-CUARTO          PIC ZZ9.99.                           
003100     02  FILLER                     PIC X(01).                            
003200     02  MLRR-MENSAJE               PIC X(30).                            
003300     02  FILLER                     PIC X(50).                            
003400                                                                          
003500 01  LIN-MLRS-TOTALES.                                                    
003600     02  FILLER                     PIC X(20)   VALUE                     
003700         "TOTALES DE CORRIDA:".                                           
003800     02  FILLER                     PIC X(01).                            
003900     02  MLRT-LEIDOS                PIC ZZ,ZZ9.                           
004000     02  FILLER                     PIC X(10)   VALUE                     
004100         " LEIDOS".                                                       
004200     02  MLRT-ESTIMADOS             PIC ZZ,ZZ9.                           
004300     02  FILLER                     PIC X(12)   VALUE                     
004400         " ESTIMADOS".                                                    
004500     02  MLRT-RECHAZADOS            PIC ZZ,ZZ9.                           
004600     02  FILLER                     PIC X(13)   VALUE                     
004700         " RECHAZADOS".                                                   
004800     02  MLRT-COSTO-ESTIMADO        PIC ZZ,ZZZ,ZZ9.99.                    
004900     02  FILLER                     PIC X(20).                            
