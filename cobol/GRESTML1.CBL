000100******************************************************************        
000200* FECHA       : 14/06/1990                                      *         
000300* PROGRAMADOR : R. DELACRUZ (RDC)                               *         
000400* INSTALACION : SURPRISE GRANITE & MILLWORK CO. - SISTEMAS      *         
000500* APLICACION  : ESTIMACION DE TRABAJOS                          *         
000600* PROGRAMA    : GRML1C01                                        *         
000700* TIPO        : BATCH                                           *         
000800* DESCRIPCION : LEE LAS SOLICITUDES DE ESTIMACION DE GABINETES  *         
000900*             : DE COCINA A MEDIDA (MUEBLES), CALCULA AREA DEL  *         
001000*             : CUARTO Y COSTO ESTIMADO SEGUN ESTILO DE         *         
001100*             : GABINETE Y TIPO DE MADERA, CON TOTALES DE       *         
001200*             : CORRIDA.                                        *         
001300* ARCHIVOS    : MLREQF=C, MLRPTF=A                              *         
001400* ACCION (ES) : C=CONSULTA SECUENCIAL, A=ALTA (REPORTE)         *         
001500* INSTALADO   : 18/06/1990                                      *         
001600* BPM/RATIONAL: 100418                                          *         
001700* NOMBRE      : ESTIMACION DE MUEBLES DE COCINA                 *         
001800******************************************************************        
001900* BITACORA DE CAMBIOS                                           *         
002000*   1990-06-14  RDC  100418  PROGRAMA ORIGINAL.                 * 100418  
002100*   1990-07-30  RDC  100431  SE AGREGA RENGLON DE RECHAZO POR   * 100431  
002200*               MEDIDAS DE CUARTO FALTANTES O EN CERO.          *         
002300*   1994-02-11  RDC  100755  MULTIPLICADOR DE ESTILO DE         * 100755  
002400*               GABINETE (MODERNO/TRADICIONAL) AGREGADO A LA    *         
002500*               FORMULA DE COSTO.                               *         
002600*   1999-01-18  MRO  Y2K0008  REVISION Y2K. SIN CAMPOS DE FECHA * Y2K0008 
002700*               DE 2 DIGITOS EN ESTE PROGRAMA; SE DOCUMENTA     *         
002800*               CIERRE DE REVISION.                             *         
002900*   2004-07-07  MRO  104421  MULTIPLICADOR DE MADERA (ROBLE/    * 104421  
003000*               ARCE) AGREGADO A LA FORMULA DE COSTO.           *         
003100*   2011-02-23  DQZ  108811  SE REVISA REDONDEO DE AREA DEL     * 108811  
003200*               CUARTO A DOS DECIMALES.                        *          
003300*   2023-11-14  SAT  TCKT-20231114  RENOMBRA CAMPOS AL ESTANDAR * TCKT1114
003400*               GRANITO/MADERA Y ESTANDARIZA REPORTE.           *         
003500******************************************************************        
003600 IDENTIFICATION DIVISION.                                                 
003700 PROGRAM-ID.                    GRESTML1.                                 
003800 AUTHOR.                        R. DELACRUZ.                              
003900 INSTALLATION.                  SURPRISE GRANITE & MILLWORK CO.           
004000 DATE-WRITTEN.                  06/14/1990.                               
004100 DATE-COMPILED.                                                           
004200 SECURITY.                      CONFIDENCIAL - USO INTERNO.               
004300                                                                          
004400 ENVIRONMENT DIVISION.                                                    
004500 CONFIGURATION SECTION.                                                   
004600 SPECIAL-NAMES.                                                           
004700     C01 IS TOP-OF-FORM                                                   
004800     CLASS GR-ALFABETICO IS "A" THRU "Z"                                  
004900     UPSI-0 ON  STATUS IS SW-SOLO-REPORTE                                 
005000            OFF STATUS IS SW-PROCESO-NORMAL.                              
005100                                                                          
005200 INPUT-OUTPUT SECTION.                                                    
005300 FILE-CONTROL.                                                            
005400*              A R C H I V O   D E   E N T R A D A                        
005500     SELECT MLREQF  ASSIGN   TO MLREQF                                    
005600            ORGANIZATION     IS LINE SEQUENTIAL                           
005700            FILE STATUS      IS FS-MLREQF.                                
005800*              A R C H I V O   D E   S A L I D A                          
005900     SELECT MLRPTF  ASSIGN   TO MLRPTF                                    
006000            ORGANIZATION     IS LINE SEQUENTIAL                           
006100            FILE STATUS      IS FS-MLRPTF.                                
006200                                                                          
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500*1 -->SOLICITUDES DE ESTIMACION DE MUEBLES DE COCINA                      
006600 FD  MLREQF.                                                              
006700     COPY GRMLREQ.                                                        
006800*2 -->REPORTE DE ESTIMACION Y TOTALES DE CORRIDA                          
006900 FD  MLRPTF.                                                              
007000     COPY GRMLRPT.                                                        
007100                                                                          
007200 WORKING-STORAGE SECTION.                                                 
007300******************************************************************        
007400*               C A M P O S    D E    T R A B A J O              *        
007500******************************************************************        
007600 77  WKS-TOTAL-RENGLONES-REPORTE   PIC 9(05)  COMP VALUE ZEROS.           
007700                                                                          
007800 01  WKS-FECHA-CORRIDA             PIC 9(08)  VALUE ZEROS.                
007900 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.                     
008000     02  WKS-FC-AAAA                PIC 9(04).                            
008100     02  WKS-FC-MM                  PIC 9(02).                            
008200     02  WKS-FC-DD                  PIC 9(02).                            
008300                                                                          
008400 01  WKS-CAMPOS-DE-TRABAJO.                                               
008500     02  WKS-PROGRAMA               PIC X(08)  VALUE "GRESTML1".          
008600     02  WKS-FIN-ARCHIVOS           PIC 9(01)  COMP.                      
008700         88  WKS-FIN-MLREQF                      VALUE 1.                 
008800     02  WKS-SW-RECHAZO             PIC X(01)  VALUE "A".                 
008900         88  WKS-SOLICITUD-RECHAZADA             VALUE "R".               
009000     02  WKS-MSG-RECHAZO            PIC X(22)  VALUE SPACES.              
009100     02  WKS-MASK                   PIC Z,ZZZ,ZZZ,ZZ9.99.                 
009200     02  WKS-MASK-E                 PIC ZZ,ZZ9.                           
009300     02  FILLER                     PIC X(10).                            
009400                                                                          
009500******************************************************************        
009600*       T A B L A   D E   M U L T I P L I C A D O R E S          *        
009700*       MISMA TECNICA QUE TABLA-DIAS DE TLCU1C04: LITERAL        *        
009800*       NUMERICA PARTIDA POR UN REDEFINES EN CAMPOS FIJOS. SE    *        
009900*       USAN DOS RENGLONES: ESTILO DE GABINETE Y TIPO DE MADERA. *        
010000******************************************************************        
010100 01  TABLA-MULT-ESTILO.                                                   
010200     02  FILLER                     PIC X(09) VALUE "120110100".          
010300 01  TABLA-MULT-ESTILO-R REDEFINES TABLA-MULT-ESTILO.                     
010400     02  MULT-ESTILO-MODERNO        PIC 9V99.                             
010500     02  MULT-ESTILO-TRADICIONAL    PIC 9V99.                             
010600     02  MULT-ESTILO-OTRO           PIC 9V99.                             
010700                                                                          
010800 01  TABLA-MULT-MADERA.                                                   
010900     02  FILLER                     PIC X(09) VALUE "130120100".          
011000 01  TABLA-MULT-MADERA-R REDEFINES TABLA-MULT-MADERA.                     
011100     02  MULT-MADERA-ROBLE          PIC 9V99.                             
011200     02  MULT-MADERA-ARCE           PIC 9V99.                             
011300     02  MULT-MADERA-OTRA           PIC 9V99.                             
011400                                                                          
011500******************************************************************        
011600*        C O N T A D O R E S   D E   C O R R I D A               *        
011700******************************************************************        
011800 01  WKS-CONTADORES-CORRIDA.                                              
011900     02  WKS-CONT-LEIDOS            PIC 9(05)  COMP VALUE ZEROS.          
012000     02  WKS-CONT-ESTIMADOS         PIC 9(05)  COMP VALUE ZEROS.          
012100     02  WKS-CONT-RECHAZADOS        PIC 9(05)  COMP VALUE ZEROS.          
012200 01  WKS-CONTADORES-CORRIDA-R REDEFINES WKS-CONTADORES-CORRIDA.           
012300     02  WKS-CONT-TABLA      PIC 9(05) COMP OCCURS 3 TIMES.               
012400 77  WKS-SUMA-CONTROL               PIC 9(05)  COMP VALUE ZEROS.          
012500                                                                          
012600 01  WKS-ACUMULADORES.                                                    
012700     02  WKS-ACUM-COSTO-ESTIMADO    PIC 9(09)V99 VALUE ZEROS.             
012800     02  FILLER                     PIC X(10).                            
012900                                                                          
013000******************************************************************        
013100*        A R E A   D E   C A L C U L O   P O R   T R A B A J O  *         
013200******************************************************************        
013300 01  WKS-AREA-CALCULO.                                                    
013400     02  WKS-AREA-CUARTO            PIC 9(06)V99.                         
013500     02  WKS-MULT-ESTILO-APLICA     PIC 9V99.                             
013600     02  WKS-MULT-MADERA-APLICA     PIC 9V99.                             
013700     02  WKS-COSTO-ESTIMADO         PIC 9(08)V99.                         
013800     02  FILLER                     PIC X(10).                            
013900                                                                          
014000*             VARIABLES DE FILE STATUS DE ARCHIVOS                        
014100 01  FS-MLREQF                      PIC X(02) VALUE "00".                 
014200 01  FS-MLRPTF                      PIC X(02) VALUE "00".                 
014300                                                                          
014400 PROCEDURE DIVISION.                                                      
014500******************************************************************        
014600*               S E C C I O N    P R I N C I P A L               *        
014700******************************************************************        
014800 000-MAIN SECTION.                                                        
014900     PERFORM APERTURA-ARCHIVOS                                            
015000     PERFORM PROCESAR-SOLICITUDES UNTIL WKS-FIN-MLREQF                    
015100     PERFORM ESTADISTICAS                                                 
015200     PERFORM CIERRA-ARCHIVOS                                              
015300     STOP RUN.                                                            
015400 000-MAIN-E. EXIT.                                                        
015500                                                                          
015600 APERTURA-ARCHIVOS SECTION.                                               
015700     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN                                  
015800     OPEN INPUT  MLREQF                                                   
015900          OUTPUT MLRPTF                                                   
016000     IF FS-MLREQF NOT = "00" OR FS-MLRPTF NOT = "00"                      
016100        DISPLAY "***********************************************"         
016200        DISPLAY "*   GRESTML1 - ERROR AL ABRIR ARCHIVOS         *"        
016300        DISPLAY "***********************************************"         
016400        DISPLAY "* FILE STATUS MLREQF : " FS-MLREQF                       
016500        DISPLAY "* FILE STATUS MLRPTF : " FS-MLRPTF                       
016600        MOVE 91 TO RETURN-CODE                                            
016700        PERFORM CIERRA-ARCHIVOS                                           
016800        STOP RUN                                                          
016900     END-IF.                                                              
017000 APERTURA-ARCHIVOS-E. EXIT.                                               
017100                                                                          
017200******************************************************************        
017300*   PROCESAR-SOLICITUDES - UNA SOLICITUD DE MUEBLE POR VUELTA    *        
017400******************************************************************        
017500 PROCESAR-SOLICITUDES SECTION.                                            
017600     PERFORM LEE-MLREQF                                                   
017700     IF NOT WKS-FIN-MLREQF                                                
017800        ADD 1 TO WKS-CONT-LEIDOS                                          
017900        PERFORM VALIDA-SOLICITUD-MUEBLE                                   
018000        IF WKS-SOLICITUD-RECHAZADA                                        
018100           PERFORM ESCRIBE-RECHAZO-MUEBLE                                 
018200           ADD 1 TO WKS-CONT-RECHAZADOS                                   
018300        ELSE                                                              
018400           PERFORM CALCULA-COSTO-MUEBLE                                   
018500                   THRU ESCRIBE-DETALLE-MUEBLE-E                          
018600           ADD 1 TO WKS-CONT-ESTIMADOS                                    
018700        END-IF                                                            
018800     END-IF.                                                              
018900 PROCESAR-SOLICITUDES-E. EXIT.                                            
019000                                                                          
019100 LEE-MLREQF SECTION.                                                      
019200     READ MLREQF                                                          
019300       AT END                                                             
019400          SET WKS-FIN-MLREQF TO TRUE                                      
019500     END-READ.                                                            
019600 LEE-MLREQF-E. EXIT.                                                      
019700                                                                          
019800******************************************************************        
019900*   VALIDA-SOLICITUD-MUEBLE - LOS CUATRO CAMPOS DE LA SOLICITUD  *        
020000*   SON OBLIGATORIOS; SE RECHAZA NOMBRANDO EL PRIMER CAMPO QUE   *        
020100*   FALTE (MISMO ORDEN DEL REGISTRO).                           *         
020200******************************************************************        
020300 VALIDA-SOLICITUD-MUEBLE SECTION.                                         
020400     MOVE "A"    TO WKS-SW-RECHAZO                                        
020500     MOVE SPACES TO WKS-MSG-RECHAZO                                       
020600     EVALUATE TRUE                                                        
020700        WHEN MLRQ-LARGO-CUARTO NOT NUMERIC                                
020800             OR MLRQ-LARGO-CUARTO NOT > ZEROS                             
020900           MOVE "R" TO WKS-SW-RECHAZO                                     
021000           MOVE "Missing ROOM-LENGTH" TO WKS-MSG-RECHAZO                  
021100        WHEN MLRQ-ANCHO-CUARTO NOT NUMERIC                                
021200             OR MLRQ-ANCHO-CUARTO NOT > ZEROS                             
021300           MOVE "R" TO WKS-SW-RECHAZO                                     
021400           MOVE "Missing ROOM-WIDTH" TO WKS-MSG-RECHAZO                   
021500        WHEN MLRQ-ESTILO-GABINETE = SPACES                        TCKT1114
021600           MOVE "R" TO WKS-SW-RECHAZO                                     
021700           MOVE "Missing CABINET-STYLE" TO WKS-MSG-RECHAZO                
021800        WHEN MLRQ-TIPO-MADERA = SPACES                            TCKT1114
021900           MOVE "R" TO WKS-SW-RECHAZO                                     
022000           MOVE "Missing WOOD-TYPE" TO WKS-MSG-RECHAZO                    
022100     END-EVALUATE.                                                        
022200 VALIDA-SOLICITUD-MUEBLE-E. EXIT.                                         
022300                                                                          
022400******************************************************************        
022500*   CALCULA-COSTO-MUEBLE - AREA DEL CUARTO X COSTO BASE X       *         
022600*   MULTIPLICADOR DE ESTILO X MULTIPLICADOR DE MADERA.          *         
022700******************************************************************        
022800 CALCULA-COSTO-MUEBLE SECTION.                                            
022900*    MAYUSCULAS PARA QUE LAS PRUEBAS CONTRA LOS NIVELES 88 SEAN           
023000*    INSENSIBLES A MAYUSCULA/MINUSCULA DE LA SOLICITUD.                   
023100     INSPECT MLRQ-ESTILO-GABINETE                                         
023200             CONVERTING "abcdefghijklmnopqrstuvwxyz"                      
023300                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                      
023400     INSPECT MLRQ-TIPO-MADERA                                             
023500             CONVERTING "abcdefghijklmnopqrstuvwxyz"                      
023600                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                      
023700     COMPUTE WKS-AREA-CUARTO ROUNDED =                            108811  
023800             MLRQ-LARGO-CUARTO * MLRQ-ANCHO-CUARTO                        
023900     EVALUATE TRUE                                                        
024000        WHEN MLRQ-ESTILO-MODERNO                                          
024100           MOVE MULT-ESTILO-MODERNO     TO WKS-MULT-ESTILO-APLICA         
024200        WHEN MLRQ-ESTILO-TRADICIONAL                                      
024300           MOVE MULT-ESTILO-TRADICIONAL TO WKS-MULT-ESTILO-APLICA         
024400        WHEN OTHER                                                        
024500           MOVE MULT-ESTILO-OTRO        TO WKS-MULT-ESTILO-APLICA         
024600     END-EVALUATE                                                         
024700     EVALUATE TRUE                                                        
024800        WHEN MLRQ-MADERA-ROBLE                                            
024900           MOVE MULT-MADERA-ROBLE  TO WKS-MULT-MADERA-APLICA              
025000        WHEN MLRQ-MADERA-ARCE                                             
025100           MOVE MULT-MADERA-ARCE   TO WKS-MULT-MADERA-APLICA              
025200        WHEN OTHER                                                        
025300           MOVE MULT-MADERA-OTRA   TO WKS-MULT-MADERA-APLICA              
025400     END-EVALUATE                                                         
025500     COMPUTE WKS-COSTO-ESTIMADO ROUNDED =                                 
025600             WKS-AREA-CUARTO * 50.00 * WKS-MULT-ESTILO-APLICA             
025700                              * WKS-MULT-MADERA-APLICA.                   
025800 CALCULA-COSTO-MUEBLE-E. EXIT.                                            
025900                                                                          
026000******************************************************************        
026100*   ESCRIBE-DETALLE-MUEBLE - UN RENGLON DE ESTIMADO POR TRABAJO *         
026200******************************************************************        
026300 ESCRIBE-DETALLE-MUEBLE SECTION.                                          
026400     MOVE MLRQ-LARGO-CUARTO      TO MLRS-LARGO-CUARTO                     
026500     MOVE MLRQ-ANCHO-CUARTO      TO MLRS-ANCHO-CUARTO                     
026600     MOVE WKS-AREA-CUARTO        TO MLRS-AREA                             
026700     MOVE MLRQ-ESTILO-GABINETE   TO MLRS-ESTILO-GABINETE          TCKT1114
026800     MOVE MLRQ-TIPO-MADERA       TO MLRS-TIPO-MADERA              TCKT1114
026900     MOVE WKS-MULT-ESTILO-APLICA TO MLRS-MULT-ESTILO                      
027000     MOVE WKS-MULT-MADERA-APLICA TO MLRS-MULT-MADERA                      
027100     MOVE WKS-COSTO-ESTIMADO     TO MLRS-COSTO-ESTIMADO                   
027200     WRITE LIN-MLRS-DETALLE                                               
027300     ADD 1 TO WKS-TOTAL-RENGLONES-REPORTE                                 
027400     ADD WKS-COSTO-ESTIMADO TO WKS-ACUM-COSTO-ESTIMADO.                   
027500 ESCRIBE-DETALLE-MUEBLE-E. EXIT.                                          
027600                                                                          
027700******************************************************************        
027800*   ESCRIBE-RECHAZO-MUEBLE - SOLICITUD SIN MEDIDAS VALIDAS       *        
027900******************************************************************        
028000 ESCRIBE-RECHAZO-MUEBLE SECTION.                                          
028100     MOVE MLRQ-LARGO-CUARTO  TO MLRR-LARGO-CUARTO                         
028200     MOVE MLRQ-ANCHO-CUARTO  TO MLRR-ANCHO-CUARTO                         
028300     MOVE WKS-MSG-RECHAZO    TO MLRR-MENSAJE                              
028400     WRITE LIN-MLRS-RECHAZO                                               
028500     ADD 1 TO WKS-TOTAL-RENGLONES-REPORTE.                                
028600 ESCRIBE-RECHAZO-MUEBLE-E. EXIT.                                          
028700                                                                          
028800******************************************************************        
028900*   ESTADISTICAS - TOTALES DE CORRIDA AL FINAL DEL ARCHIVO       *        
029000******************************************************************        
029100 ESTADISTICAS SECTION.                                                    
029200     MOVE WKS-CONT-LEIDOS        TO MLRT-LEIDOS                           
029300     MOVE WKS-CONT-ESTIMADOS     TO MLRT-ESTIMADOS                        
029400     MOVE WKS-CONT-RECHAZADOS    TO MLRT-RECHAZADOS                       
029500     MOVE WKS-ACUM-COSTO-ESTIMADO TO MLRT-COSTO-ESTIMADO                  
029600     WRITE LIN-MLRS-TOTALES                                               
029700     DISPLAY "**********************************************"             
029800     DISPLAY "*     GRESTML1 - ESTADISTICAS DE CORRIDA      *"            
029900     DISPLAY "**********************************************"             
030000     DISPLAY "FECHA DE CORRIDA     : " WKS-FC-MM "/"                      
030100             WKS-FC-DD "/" WKS-FC-AAAA                                    
030200     MOVE WKS-CONT-LEIDOS     TO WKS-MASK-E                               
030300     DISPLAY "REGISTROS LEIDOS     : " WKS-MASK-E                         
030400     MOVE WKS-CONT-ESTIMADOS  TO WKS-MASK-E                               
030500     DISPLAY "ESTIMADOS            : " WKS-MASK-E                         
030600     MOVE WKS-CONT-RECHAZADOS TO WKS-MASK-E                               
030700     DISPLAY "RECHAZADOS           : " WKS-MASK-E                         
030800     MOVE WKS-TOTAL-RENGLONES-REPORTE TO WKS-MASK-E                       
030900     DISPLAY "RENGLONES EN MLRPTF  : " WKS-MASK-E                         
031000     COMPUTE WKS-SUMA-CONTROL =                                           
031100             WKS-CONT-TABLA (2) + WKS-CONT-TABLA (3)                      
031200     IF WKS-SUMA-CONTROL NOT = WKS-CONT-TABLA (1)                         
031300        DISPLAY "*** ADVERTENCIA: LEIDOS NO CUADRA CON "                  
031400                "ESTIMADOS + RECHAZADOS ***"                              
031500     END-IF                                                               
031600     DISPLAY "**********************************************".            
031700 ESTADISTICAS-E. EXIT.                                                    
031800                                                                          
031900 CIERRA-ARCHIVOS SECTION.                                                 
032000     CLOSE MLREQF MLRPTF.                                                 
032100 CIERRA-ARCHIVOS-E. EXIT.                                                 
