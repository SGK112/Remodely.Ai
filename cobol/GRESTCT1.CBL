000100******************************************************************        
000200* GRESTCT1 CONSERVA EL ESTILO Y LA NUMERACION DE COLUMNA DE LOS           
000300* PROGRAMAS DE ESTIMACION ORIGINALES; NO USAR COMO PLANTILLA SIN          
000400* REVISAR PRIMERO CON EL LIDER DE EQUIPO.                                 
000500* FECHA       : 11/04/1988                                      *         
000600* PROGRAMADOR : R. DELACRUZ (RDC)                               *         
000700* INSTALACION : SURPRISE GRANITE & MILLWORK CO. - SISTEMAS      *         
000800* APLICACION  : ESTIMACION DE TRABAJOS                          *         
000900* PROGRAMA    : GRCT1C01                                        *         
001000* TIPO        : BATCH                                           *         
001100* DESCRIPCION : CARGA EL TARJETON DE PRECIOS POR COLOR, LEE LAS *         
001200*             : SOLICITUDES DE ESTIMACION DE CUBIERTAS DE       *         
001300*             : GRANITO/QUARTZ Y CALCULA MATERIAL, ACCESORIOS,  *         
001400*             : MANO DE OBRA, LOSAS NECESARIAS Y COSTO TOTAL    *         
001500*             : POR TRABAJO, CON TOTALES DE CORRIDA.            *         
001600* ARCHIVOS    : PRICEF=C, CTREQF=C, CTRPTF=A                    *         
001700* ACCION (ES) : C=CONSULTA SECUENCIAL, A=ALTA (REPORTE)         *         
001800* INSTALADO   : 02/05/1988                                      *         
001900* BPM/RATIONAL: 100417                                          *         
002000* NOMBRE      : ESTIMACION DE CUBIERTAS DE PIEDRA               *         
002100******************************************************************        
002200* BITACORA DE CAMBIOS                                           *         
002300*   1988-04-11  RDC  100417  PROGRAMA ORIGINAL.                 * 100417  
002400*   1988-05-02  RDC  100417  SE AGREGA RENGLON DE RECHAZO POR   * 100417  
002500*               PIES CUADRADOS FALTANTES O EN CERO.             *         
002600*   1991-09-02  RDC  100583  BUSQUEDA DE PRECIO SOPORTA TIER Y  * 100583  
002700*               GRUPO DE PRECIO INFORMATIVOS DEL TARJETON.      *         
002800*   1993-03-19  RDC  100701  SE AGREGAN COSTOS DE FREGADERO Y   * 100701  
002900*               COCINETA (ESTANDAR/PREMIUM).                   *          
003000*   1995-11-08  RDC  100812  MARGEN DE MANO DE OBRA POR TIPO DE * 100812  
003100*               TRABAJO (SOLO LOSA VS FABRICA E INSTALA).       *         
003200*   1999-01-18  MRO  Y2K0007  REVISION Y2K. SIN CAMPOS DE FECHA * Y2K0007 
003300*               DE 2 DIGITOS EN ESTE PROGRAMA; SE DOCUMENTA     *         
003400*               CIERRE DE REVISION.                             *         
003500*   2004-07-07  MRO  104420  SE AGREGA CARGO DE SALPICADERO Y   * 104420  
003600*               DESPERDICIO DE 20% PARA CALCULO DE LOSAS.       *         
003700*   2011-02-23  DQZ  108810  TABLA DE PRECIOS AMPLIADA A 500    * 108810  
003800*               COLORES; BUSQUEDA LINEAL POR BLOQUE INICIAL.    *         
003900*   2023-11-14  SAT  TCKT-20231114  RENOMBRA CAMPOS AL ESTANDAR * TCKT1114
004000*               GRANITO/MADERA, AGREGA DETALLE DE BORDE.        *         
004100*   2024-02-09  SAT  TCKT0209  CORRIGE EL REDONDEO DE MATERIAL A* TCKT0209
004200*               UNA SOLA VEZ (WKS-MATERIAL-PREC A 4 DECIMALES) Y*         
004300*               RECORTA BLANCOS DE LA CLAVE DE COLOR ANTES DE   *         
004400*               COMPARAR CONTRA LA TABLA DE PRECIOS.            *         
004500*   2024-05-03  SAT  TCKT0503  MAYUSCULAS A TODOS LOS CAMPOS DE * TCKT0503
004600*               BANDERA/TIPO DE LA SOLICITUD ANTES DE PROBAR LOS*         
004700*               NIVELES 88; AGREGA RANGO PERFORM ... THRU EN    *         
004800*               CALCULA-COSTOS PARA CUMPLIR EL ESTANDAR DEL GRUP*         
004900******************************************************************        
005000 IDENTIFICATION DIVISION.                                                 
005100 PROGRAM-ID.                    GRESTCT1.                                 
005200 AUTHOR.                        R. DELACRUZ.                              
005300 INSTALLATION.                  SURPRISE GRANITE & MILLWORK CO.           
005400 DATE-WRITTEN.                  04/11/1988.                               
005500 DATE-COMPILED.                                                           
005600 SECURITY.                      CONFIDENCIAL - USO INTERNO.               
005700*   ESTE PROGRAMA SUSTITUYE AL CALCULO A MANO QUE HACIA EL                
005800*   MOSTRADOR CON CALCULADORA Y EL TARJETON IMPRESO; LA SALIDA DE         
005900*   CTRPTF ES LA QUE SE ENTREGA AL CLIENTE.                               
006000                                                                          
006100 ENVIRONMENT DIVISION.                                                    
006200 CONFIGURATION SECTION.                                                   
006300 SPECIAL-NAMES.                                                           
006400     C01 IS TOP-OF-FORM                                                   
006500     CLASS GR-ALFABETICO IS "A" THRU "Z"                                  
006600     UPSI-0 ON  STATUS IS SW-SOLO-REPORTE                                 
006700            OFF STATUS IS SW-PROCESO-NORMAL.                              
006800*   UPSI-0 NO SE CONSULTA EN ESTE PROGRAMA TODAVIA; QUEDA                 
006900*   RESERVADO PARA UNA FUTURA CORRIDA DE SOLO REPORTE SIN VOLVER A        
007000*   LEER CTREQF (VER BPM/RATIONAL 100417).                                
007100                                                                          
007200 INPUT-OUTPUT SECTION.                                                    
007300 FILE-CONTROL.                                                            
007400*   PRICEF Y CTREQF SON DE ENTRADA; CTRPTF ES EL UNICO ARCHIVO DE         
007500*   SALIDA DEL PROGRAMA.                                                  
007600*              A R C H I V O S   D E   E N T R A D A                      
007700     SELECT PRICEF  ASSIGN   TO PRICEF                                    
007800            ORGANIZATION     IS LINE SEQUENTIAL                           
007900            FILE STATUS      IS FS-PRICEF.                                
008000     SELECT CTREQF  ASSIGN   TO CTREQF                                    
008100            ORGANIZATION     IS LINE SEQUENTIAL                           
008200            FILE STATUS      IS FS-CTREQF.                                
008300*              A R C H I V O   D E   S A L I D A                          
008400     SELECT CTRPTF  ASSIGN   TO CTRPTF                                    
008500            ORGANIZATION     IS LINE SEQUENTIAL                           
008600            FILE STATUS      IS FS-CTRPTF.                                
008700*   LOS TRES ARCHIVOS SON LINE SEQUENTIAL DE TEXTO, COMO EN EL            
008800*   RESTO DE LOS PROGRAMAS DE ESTIMACION DE LA TIENDA; NO HAY             
008900*   ARCHIVOS INDEXADOS EN ESTE SISTEMA.                                   
009000                                                                          
009100 DATA DIVISION.                                                           
009200 FILE SECTION.                                                            
009300*1 -->TARJETON DE PRECIOS POR COLOR DE MATERIAL                           
009400*   GRPRCREC ES EL LAYOUT DE UN RENGLON DEL TARJETON DE PRECIOS           
009500*   (UN COLOR POR RENGLON).                                               
009600 FD  PRICEF.                                                              
009700     COPY GRPRCREC.                                                       
009800*2 -->SOLICITUDES DE ESTIMACION DE CUBIERTAS                              
009900 FD  CTREQF.                                                              
010000     COPY GRCTREQ.                                                        
010100*   GRCTREQ ES EL LAYOUT DE UNA SOLICITUD DE ESTIMACION DE                
010200*   CUBIERTA CAPTURADA EN EL MOSTRADOR.                                   
010300*3 -->REPORTE DE ESTIMACION Y TOTALES DE CORRIDA                          
010400 FD  CTRPTF.                                                              
010500     COPY GRCTRPT.                                                        
010600*   GRCTRPT CUBRE LOS TRES TIPOS DE RENGLON QUE ESCRIBE ESTE              
010700*   PROGRAMA: ENCABEZADO, DETALLE/RECHAZO Y TOTALES.                      
010800                                                                          
010900 WORKING-STORAGE SECTION.                                                 
011000******************************************************************        
011100*               C A M P O S    D E    T R A B A J O              *        
011200******************************************************************        
011300 77  WKS-TOTAL-RENGLONES-REPORTE    PIC 9(05) COMP VALUE ZEROS.           
011400*   CUENTA LOS RENGLONES ESCRITOS EN CTRPTF (DETALLE, RECHAZO Y           
011500*   TOTALES); SE MUESTRA EN EL RESUMEN DE ESTADISTICAS AL CIERRE.         
011600                                                                          
011700 01  WKS-FECHA-CORRIDA              PIC 9(08) VALUE ZEROS.                
011800*   FECHA DE CORRIDA TOMADA DE SYSIN EN FORMATO AAAAMMDD; SOLO            
011900*   PARA EL ENCABEZADO DEL REPORTE, NO INTERVIENE EN EL CALCULO.          
012000                                                                          
012100*   BANDERAS Y CAMPOS DE TRABAJO DE USO GENERAL DE TODO EL                
012200*   PROGRAMA (NO SON PARTE DE NINGUN REGISTRO DE ARCHIVO).                
012300 01  WKS-CAMPOS-DE-TRABAJO.                                               
012400     02  WKS-PROGRAMA               PIC X(08)  VALUE "GRESTCT1".          
012500     02  WKS-FIN-ARCHIVOS           PIC 9(01)  COMP.                      
012600*       SE PONE EN 1 AL LLEGAR AL FIN DE CTREQF; VER                      
012700*       PROCESAR-SOLICITUDES Y EL 88 WKS-FIN-CTREQF.                      
012800         88  WKS-FIN-CTREQF                      VALUE 1.                 
012900     02  WKS-TB-ENCONTRADO          PIC X(01)  VALUE "N".                 
013000*       BANDERA DE BUSCA-EN-TABLA / BUSCA-EN-TABLA-PASO; VER EL 88        
013100*       WKS-TB-SI-ENCONTRADO.                                             
013200         88  WKS-TB-SI-ENCONTRADO                VALUE "S".               
013300     02  WKS-SW-RECHAZO             PIC X(01)  VALUE "A".                 
013400*   EL LITERAL DE TABLA-TASA-ACCESORIOS SE PARTE EN CUATRO CAMPOS         
013500*   DE 5 POSICIONES; UN ERROR DE CAPTURA AL CAMBIAR EL LITERAL            
013600*   CORRE TODAS LAS TASAS SIGUIENTES UNA POSICION.                        
013700*       BANDERA DE VALIDA-SOLICITUD; QUEDA EN 'R' CUANDO LA               
013800*       SOLICITUD NO TRAE PIES CUADRADOS VALIDOS.                         
013900         88  WKS-SOLICITUD-RECHAZADA             VALUE "R".               
014000     02  WKS-CLAVE-BUSQUEDA         PIC X(30)  VALUE SPACES.              
014100*       CLAVE DE BUSQUEDA EN LA TABLA DE PRECIOS EN MEMORIA. LA           
014200*       ARMAN TANTO CARGA-UN-PRECIO (DESDE PRICEF) COMO                   
014300*       BUSCA-PRECIO (DESDE CTREQF), RECORTADA Y EN MAYUSCULAS POR        
014400*       RECORTA-CLAVE-BUSQUEDA, PARA QUE AMBAS CLAVES SE COMPAREN         
014500*       IGUAL SIN IMPORTAR ESPACIOS O CAJA DE LETRA.                      
014600    02  WKS-CLAVE-TEMP            PIC X(30)  VALUE SPACES.                
014700    02  WKS-CONT-BLANCOS          PIC 9(03)  COMP VALUE ZEROS.            
014800    02  WKS-POS-RESTO             PIC 9(02)  COMP VALUE ZEROS.            
014900    02  WKS-LARGO-RESTO           PIC 9(02)  COMP VALUE ZEROS.            
015000*       WKS-CLAVE-TEMP, WKS-CONT-BLANCOS, WKS-POS-RESTO Y                 
015100*       WKS-LARGO-RESTO SON CAMPOS DE TRABAJO EXCLUSIVOS DE               
015200*       RECORTA-CLAVE-BUSQUEDA; VER ESA SECCION.                          
015300     02  WKS-I                      PIC 9(03)  COMP VALUE ZEROS.          
015400*       GUARDA EL RENGLON DE LA PRIMERA COINCIDENCIA HALLADA POR          
015500*       BUSCA-EN-TABLA-PASO DURANTE EL BARRIDO.                           
015600     02  WKS-MASK                   PIC Z,ZZZ,ZZZ,ZZ9.99.                 
015700     02  WKS-MASK-E                 PIC ZZ,ZZ9.                           
015800*       MASCARAS DE EDICION PARA LOS DISPLAY DE CONSOLA DE                
015900*       ESTADISTICAS (WKS-MASK-E) Y PARA REPORTES FUTUROS CON             
016000*       IMPORTES (WKS-MASK).                                              
016100     02  FILLER                     PIC X(10).                            
016200                                                                          
016300*   FECHA DE CORRIDA PARTIDA PARA EL ENCABEZADO DEL REPORTE               
016400 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.                     
016500     02  WKS-FC-AAAA                PIC 9(04).                            
016600     02  WKS-FC-MM                  PIC 9(02).                            
016700     02  WKS-FC-DD                  PIC 9(02).                            
016800*   WKS-FC-AAAA/MM/DD SE USAN SOLO PARA ARMAR EL DISPLAY DE FECHA         
016900*   EN ESTADISTICAS; EL CAMPO BASE NUNCA SE MUEVE AQUI.                   
017000                                                                          
017100******************************************************************        
017200*        T A B L A   D E   T A S A S   D E   A C C E S O R I O  *         
017300*        MISMA TECNICA QUE TABLA-DIAS DE TLCU1C04: LITERAL       *        
017400*        NUMERICA PARTIDA POR UN REDEFINES EN CAMPOS FIJOS.      *        
017500******************************************************************        
017600 01  TABLA-TASA-ACCESORIOS.                                               
017700     02  FILLER                     PIC X(20) VALUE                       
017800         "10000150001200016000".                                          
017900 01  TABLA-TASA-ACCESORIOS-R REDEFINES TABLA-TASA-ACCESORIOS.             
018000     02  TASA-FREGADERO-STD         PIC 9(03)V99.                         
018100     02  TASA-FREGADERO-PREM        PIC 9(03)V99.                         
018200     02  TASA-COCINETA-STD          PIC 9(03)V99.                         
018300     02  TASA-COCINETA-PREM         PIC 9(03)V99.                         
018400*   LAS CUATRO TASAS VIVEN EN UN SOLO LITERAL NUMERICO PARA QUE EL        
018500*   OPERADOR DE PRODUCCION PUEDA CAMBIARLAS CON UN SOLO MOVE SI           
018600*   SUBE EL COSTO DEL PROVEEDOR; CADA TASA OCUPA 5 POSICIONES             
018700*   (999V99) DENTRO DEL LITERAL.                                          
018800                                                                          
018900******************************************************************        
019000*        C O N T A D O R E S   D E   C O R R I D A               *        
019100******************************************************************        
019200 01  WKS-CONTADORES-CORRIDA.                                              
019300     02  WKS-CONT-LEIDOS            PIC 9(05)  COMP VALUE ZEROS.          
019400     02  WKS-CONT-ESTIMADOS         PIC 9(05)  COMP VALUE ZEROS.          
019500     02  WKS-CONT-RECHAZADOS        PIC 9(05)  COMP VALUE ZEROS.          
019600*   WKS-CONT-LEIDOS / ESTIMADOS / RECHAZADOS SE IMPRIMEN EN               
019700*   ESTADISTICAS Y SE VERIFICAN ABAJO CONTRA LA VISTA DE TABLA            
019800*   WKS-CONT-TABLA PARA DETECTAR UN CONTADOR DESCUADRADO ANTES DE         
019900*   CERRAR LA CORRIDA.                                                    
020000 01  WKS-CONTADORES-CORRIDA-R REDEFINES WKS-CONTADORES-CORRIDA.           
020100     02  WKS-CONT-TABLA      PIC 9(05) COMP OCCURS 3 TIMES.               
020200 77  WKS-SUMA-CONTROL               PIC 9(05)  COMP VALUE ZEROS.          
020300*   WKS-SUMA-CONTROL ACUMULA ESTIMADOS + RECHAZADOS PARA EL CUADRE        
020400*   CONTRA LEIDOS EN ESTADISTICAS.                                        
020500                                                                          
020600 01  WKS-ACUMULADORES.                                                    
020700     02  WKS-ACUM-COSTO-MATERIAL    PIC 9(09)V99 VALUE ZEROS.             
020800     02  WKS-ACUM-COSTO-MANO-OBRA   PIC 9(09)V99 VALUE ZEROS.             
020900     02  WKS-ACUM-COSTO-PROYECTO    PIC 9(10)V99 VALUE ZEROS.             
021000     02  WKS-ACUM-CANT-LOSAS        PIC 9(07)    COMP VALUE ZEROS.        
021100     02  FILLER                     PIC X(10).                            
021200*   LOS CUATRO ACUMULADORES DE CORRIDA SE SUMAN RENGLON A RENGLON         
021300*   EN ESCRIBE-DETALLE Y SE IMPRIMEN EN EL TOTAL FINAL DE                 
021400*   ESTADISTICAS (CTRT-...).                                              
021500                                                                          
021600******************************************************************        
021700*        A R E A   D E   C A L C U L O   P O R   T R A B A J O  *         
021800******************************************************************        
021900 01  WKS-AREA-CALCULO.                                                    
022000     02  WKS-PRECIO-PIE2-LKP        PIC 9(04)V99.                         
022100     02  WKS-LOSA-PIE2-LKP          PIC 9(04)V99.                         
022200*   WKS-PRECIO-PIE2-LKP Y WKS-LOSA-PIE2-LKP SE LLENAN EN                  
022300*   BUSCA-PRECIO, DESDE LA TABLA O DESDE EL VALOR POR DEFECTO SI          
022400*   EL COLOR NO ESTA EN EL TARJETON.                                      
022500*   RENGLON DE TRABAJO A 4 DECIMALES PARA CALCULA-MATERIAL; SE            
022600*   REDONDEA UNA SOLA VEZ A WKS-COSTO-MATERIAL AL FINAL.                  
022700     02  WKS-MATERIAL-PREC          PIC 9(07)V9999.                       
022800     02  WKS-COSTO-MATERIAL         PIC 9(07)V99.                         
022900     02  WKS-COSTO-FREGADERO        PIC 9(05)V99.                         
023000     02  WKS-COSTO-COCINETA         PIC 9(05)V99.                         
023100     02  WKS-COSTO-SALPICADERO      PIC 9(06)V99.                         
023200*   WKS-COSTO-FREGADERO, WKS-COSTO-COCINETA Y                             
023300*   WKS-COSTO-SALPICADERO SON LOS TRES RENGLONES DE ACCESORIOS QUE        
023400*   CALCULA-ACCESORIOS LLENA POR SEPARADO.                                
023500     02  WKS-TOTAL-PRELIMINAR       PIC 9(07)V99.                         
023600     02  WKS-MULT-BORDE             PIC 9V99.                             
023700*   WKS-MULT-BORDE SE FIJA EN CALCULA-MATERIAL SEGUN EL DETALLE DE        
023800*   BORDE (STANDARD/PREMIUM/CUSTOM) DE LA SOLICITUD.                      
023900     02  WKS-PIES2-EFECTIVO         PIC 9(06)V99.                         
024000     02  WKS-CANT-LOSAS             PIC 9(03)  COMP.                      
024100     02  WKS-RECARGO-MANO-OBRA      PIC 9V99.                             
024200*   WKS-RECARGO-MANO-OBRA DISTINGUE SOLO LOSA (1.35) DE FABRICA E         
024300*   INSTALA (1.30); VER CALCULA-MANO-OBRA.                                
024400     02  WKS-COSTO-MANO-OBRA        PIC 9(07)V99.                         
024500     02  WKS-TOTAL-PROYECTO         PIC 9(08)V99.                         
024600     02  WKS-COSTO-FINAL-PIE2       PIC 9(05)V99.                         
024700*   COPY GRPRCTAB DEFINE LA TABLA DE PRECIOS EN MEMORIA                   
024800*   (WKS-TB-COLOR / WKS-TB-COSTO-PIE2 / WKS-TB-TOTAL-PIES2, OCCURS        
024900*   500) Y EL CONTADOR WKS-TB-RENGLONES.                                  
025000     02  FILLER                     PIC X(10).                            
025100*   WKS-COSTO-FINAL-PIE2 ES EL COSTO TOTAL DEL PROYECTO ENTRE LOS         
025200*   PIES CUADRADOS SOLICITADOS; SOLO INFORMATIVO, NO ENTRA EN             
025300*   NINGUN OTRO CALCULO.                                                  
025400                                                                          
025500*             VARIABLES DE FILE STATUS DE ARCHIVOS                        
025600 01  FS-PRICEF                      PIC X(02) VALUE "00".                 
025700 01  FS-CTREQF                      PIC X(02) VALUE "00".                 
025800 01  FS-CTRPTF                      PIC X(02) VALUE "00".                 
025900*   UN FILE STATUS DISTINTO DE '00' DESPUES DE CUALQUIER READ O           
026000*   WRITE INDICA UN PROBLEMA DE E/S; ABRIR-ARCHIVOS YA VALIDA EL          
026100*   DE LA APERTURA, LOS DEMAS SE CONFIAN AL RUNTIME DE COBOL PARA         
026200*   ESTE PROGRAMA.                                                        
026300                                                                          
026400******************************************************************        
026500*             COPY DE LA TABLA DE PRECIOS EN MEMORIA             *        
026600******************************************************************        
026700     COPY GRPRCTAB.                                                       
026800                                                                          
026900 PROCEDURE DIVISION.                                                      
027000******************************************************************        
027100*               S E C C I O N    P R I N C I P A L               *        
027200******************************************************************        
027300 000-MAIN SECTION.                                                        
027400*   ORDEN FIJO DE LA CORRIDA: ABRE ARCHIVOS, CARGA EL TARJETON DE         
027500*   PRECIOS COMPLETO EN MEMORIA, PROCESA CADA SOLICITUD DE CTREQF         
027600*   UNA A LA VEZ, IMPRIME LAS ESTADISTICAS DE CORRIDA Y CIERRA. NO        
027700*   HAY REINICIO A MITAD DE CORRIDA; SI FALLA LA APERTURA SE              
027800*   ABORTA.                                                               
027900     PERFORM ABRIR-ARCHIVOS                                               
028000     PERFORM CARGA-TABLA-PRECIOS                                          
028100     PERFORM PROCESAR-SOLICITUDES UNTIL WKS-FIN-CTREQF                    
028200     PERFORM ESTADISTICAS                                                 
028300     PERFORM CERRAR-ARCHIVOS                                              
028400     STOP RUN.                                                            
028500 000-MAIN-E. EXIT.                                                        
028600                                                                          
028700*   ABRIR-ARCHIVOS - ABRE LOS TRES ARCHIVOS DEL PROGRAMA Y VALIDA         
028800*   QUE LOS TRES QUEDARON EN FILE STATUS '00' ANTES DE SEGUIR; SI         
028900*   ALGUNO FALLA SE ABORTA LA CORRIDA CON RETURN-CODE 91 SIN TOCAR        
029000*   CTREQF NI EL TARJETON.                                                
029100 ABRIR-ARCHIVOS SECTION.                                                  
029200     ACCEPT WKS-FECHA-CORRIDA FROM SYSIN                                  
029300*   LA FECHA SE LEE UNA SOLA VEZ DE SYSIN, ANTES DE ABRIR NADA; SI        
029400*   EL OPERADOR NO LA SUMINISTRA QUEDA EN CEROS Y EL ENCABEZADO           
029500*   DEL REPORTE SALE CON 00/00/0000.                                      
029600     OPEN INPUT  PRICEF CTREQF                                            
029700          OUTPUT CTRPTF                                                   
029800*   PRICEF Y CTREQF SE ABREN DE ENTRADA; CTRPTF SE ABRE DE SALIDA         
029900*   Y SE TRUNCA SI YA EXISTIA DE UNA CORRIDA ANTERIOR (SE ASUME           
030000*   QUE JCL/SCRIPT DE CORRIDA LO LIMPIA).                                 
030100     IF FS-PRICEF NOT = "00" OR FS-CTREQF NOT = "00"                      
030200                    OR FS-CTRPTF NOT = "00"                               
030300        DISPLAY "***********************************************"         
030400        DISPLAY "*   GRESTCT1 - ERROR AL ABRIR ARCHIVOS         *"        
030500        DISPLAY "***********************************************"         
030600        DISPLAY "* FILE STATUS PRICEF : " FS-PRICEF                       
030700        DISPLAY "* FILE STATUS CTREQF : " FS-CTREQF                       
030800        DISPLAY "* FILE STATUS CTRPTF : " FS-CTRPTF                       
030900        MOVE 91 TO RETURN-CODE                                            
031000*       SE IMPRIMEN LOS TRES FILE STATUS PARA QUE OPERACIONES SEPA        
031100*       DE INMEDIATO CUAL DE LOS TRES ARCHIVOS FALLO SIN TENER QUE        
031200*       REVISAR EL JCL.                                                   
031300        PERFORM CERRAR-ARCHIVOS                                           
031400        STOP RUN                                                          
031500     END-IF                                                               
031600*   EL ENCABEZADO SE ESCRIBE UNA SOLA VEZ, DESPUES DE CONFIRMAR           
031700*   QUE LOS TRES ARCHIVOS ABRIERON BIEN.                                  
031800*       RETURN-CODE 91 ES EL CODIGO QUE OPERACIONES USA EN TODA LA        
031900*       TIENDA PARA 'NO ABRIO UN ARCHIVO'; LOS DEMAS PROGRAMAS DE         
032000*   EL READ INICIAL SE HACE FUERA DEL PERFORM PARA QUE UN TARJETON        
032100*   VACIO NO ENTRE NI UNA SOLA VEZ A CARGA-UN-PRECIO.                     
032200*       ESTIMACION USAN EL MISMO.                                         
032300     WRITE LIN-CTRS-ENCABEZADO.                                           
032400 ABRIR-ARCHIVOS-E. EXIT.                                                  
032500                                                                          
032600******************************************************************        
032700*   CARGA-TABLA-PRECIOS - LEE PRICEF COMPLETO Y CONSTRUYE LA     *        
032800*   TABLA EN MEMORIA. CLAVE = COLOR RECORTADO Y EN MAYUSCULAS.   *        
032900*   UN COLOR DUPLICADO REEMPLAZA LA ENTRADA ANTERIOR.            *        
033000******************************************************************        
033100*   CARGA-TABLA-PRECIOS - LEE PRICEF RENGLON POR RENGLON Y LLAMA A        
033200*   CARGA-UN-PRECIO POR CADA UNO HASTA EL FIN DE ARCHIVO; AL              
033300*   TERMINAR, WKS-TB-RENGLONES QUEDA CON EL NUMERO TOTAL DE               
033400*   COLORES CARGADOS EN LA TABLA.                                         
033500 CARGA-TABLA-PRECIOS SECTION.                                             
033600     MOVE ZEROS TO WKS-TB-RENGLONES                                       
033700*   EMPIEZA EN CERO PARA QUE LA PRIMERA ENTRADA DE LA TABLA QUEDE         
033800*   EN EL RENGLON 1, NO EN EL 0.                                          
033900     READ PRICEF                                                          
034000       AT END                                                             
034100          MOVE "10" TO FS-PRICEF                                          
034200     END-READ                                                             
034300     PERFORM CARGA-UN-PRECIO                                              
034400             UNTIL FS-PRICEF = "10".                                      
034500 CARGA-TABLA-PRECIOS-E. EXIT.                                             
034600                                                                          
034700******************************************************************        
034800*   RECORTA-CLAVE-BUSQUEDA - QUITA LOS ESPACIOS A LA IZQUIERDA   *        
034900*   DE WKS-CLAVE-BUSQUEDA Y LA DEJA EN MAYUSCULAS. RUTINA COMUN  *        
035000*   DE CARGA-UN-PRECIO Y BUSCA-PRECIO PARA QUE LA CLAVE DEL      *        
035100*   TARJETON Y LA CLAVE DE LA SOLICITUD SE COMPAREN IGUAL.       *        
035200******************************************************************        
035300*   EL BARRIDO ES SECUENCIAL (EL TARJETON NO VIENE ORDENADO POR           
035400*   EL RECORTE SOLO QUITA BLANCOS A LA IZQUIERDA; UN BLANCO A LA          
035500*   DERECHA DENTRO DE LOS 30 CARACTERES NO AFECTA LA COMPARACION          
035600*   PORQUE AMBAS CLAVES SE DECLARAN CON EL MISMO ANCHO PIC X(30).         
035700*   COLOR); PARA UN CATALOGO DE 500 COLORES ESTE COSTO ES                 
035800*   ACEPTABLE PORQUE LA TABLA SE CARGA UNA SOLA VEZ POR CORRIDA Y         
035900*   SE CONSULTA, A LO SUMO, UNA VEZ POR COLOR.                            
036000 RECORTA-CLAVE-BUSQUEDA SECTION.                                          
036100     MOVE ZEROS  TO WKS-CONT-BLANCOS                                      
036200     INSPECT WKS-CLAVE-BUSQUEDA                                           
036300             TALLYING WKS-CONT-BLANCOS FOR LEADING SPACE                  
036400*   SI NO HABIA BLANCOS A LA IZQUIERDA, WKS-CONT-BLANCOS QUEDA EN         
036500*   CERO Y NO HACE FALTA RECORRER NADA.                                   
036600     IF WKS-CONT-BLANCOS > ZEROS                                          
036700        COMPUTE WKS-POS-RESTO   = WKS-CONT-BLANCOS + 1                    
036800        COMPUTE WKS-LARGO-RESTO = 30 - WKS-CONT-BLANCOS                   
036900        MOVE WKS-CLAVE-BUSQUEDA TO WKS-CLAVE-TEMP                         
037000        MOVE SPACES             TO WKS-CLAVE-BUSQUEDA                     
037100        MOVE WKS-CLAVE-TEMP (WKS-POS-RESTO : WKS-LARGO-RESTO)             
037200                                TO WKS-CLAVE-BUSQUEDA                     
037300     END-IF                                                               
037400*   EL BLOQUE ANTERIOR SOLO QUITA BLANCOS A LA IZQUIERDA; EL CAMPO        
037500*   SE DEJA EN MAYUSCULAS SIEMPRE, HAYA O NO HABIDO BLANCOS QUE           
037600*   RECORTAR.                                                             
037700     INSPECT WKS-CLAVE-BUSQUEDA                                           
037800             CONVERTING "abcdefghijklmnopqrstuvwxyz"                      
037900                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                     
038000 RECORTA-CLAVE-BUSQUEDA-E. EXIT.                                          
038100                                                                          
038200*   CARGA-UN-PRECIO - UN RENGLON DE PRICEF POR VUELTA; SI EL COLOR        
038300*   YA ESTA EN LA TABLA (CARGA REPETIDA O TARJETON DUPLICADO) SE          
038400*   PISA EL PRECIO ANTERIOR EN SU MISMO RENGLON EN LUGAR DE               
038500*   AGREGAR UNA ENTRADA NUEVA.                                            
038600 CARGA-UN-PRECIO SECTION.                                                 
038700     MOVE PRCF-COLOR-NOMBRE     TO WKS-CLAVE-BUSQUEDA                     
038800    PERFORM RECORTA-CLAVE-BUSQUEDA                                        
038900     PERFORM BUSCA-EN-TABLA                                               
039000*   SOLO SE AGREGA UN RENGLON NUEVO CUANDO EL COLOR NO EXISTIA            
039100*   TODAVIA; SI EXISTIA, WKS-TB-IDX YA APUNTA A SU RENGLON DESDE          
039200*   BUSCA-EN-TABLA Y SE REUSA.                                            
039300     IF NOT WKS-TB-SI-ENCONTRADO                                          
039400        ADD 1 TO WKS-TB-RENGLONES                                         
039500*   EL MISMO READ AT END SE REPITE EN CARGA-TABLA-PRECIOS Y EN            
039600*   CARGA-UN-PRECIO; ES EL MODISMO USUAL DE LECTURA ANTICIPADA DE         
039700*   ESTA TIENDA.                                                          
039800        SET WKS-TB-IDX TO WKS-TB-RENGLONES                                
039900        MOVE WKS-CLAVE-BUSQUEDA TO WKS-TB-COLOR (WKS-TB-IDX)              
040000     END-IF                                                               
040100     IF PRCF-COSTO-PIE2 NOT NUMERIC                                       
040200        MOVE 50.00  TO WKS-TB-COSTO-PIE2 (WKS-TB-IDX)                     
040300     ELSE                                                                 
040400        MOVE PRCF-COSTO-PIE2   TO WKS-TB-COSTO-PIE2 (WKS-TB-IDX)          
040500     END-IF                                                               
040600*   UN COSTO POR PIE2 NO NUMERICO EN EL TARJETON (RENGLON MAL             
040700*   CAPTURADO) USA EL DEFECTO DE 50.00 EN VEZ DE RECHAZAR LA CARGA        
040800*   COMPLETA DEL TARJETON.                                                
040900     IF PRCF-TOTAL-PIES2 NOT NUMERIC                                      
041000        MOVE 100.00 TO WKS-TB-TOTAL-PIES2 (WKS-TB-IDX)                    
041100     ELSE                                                                 
041200        MOVE PRCF-TOTAL-PIES2  TO WKS-TB-TOTAL-PIES2 (WKS-TB-IDX)         
041300     END-IF                                                               
041400*   IGUAL CRITERIO PARA EL TAMANO DE LOSA: SI NO ES NUMERICO SE           
041500*   ASUME 100.00 PIES2 POR LOSA.                                          
041600     READ PRICEF                                                          
041700       AT END                                                             
041800          MOVE "10" TO FS-PRICEF                                          
041900     END-READ.                                                            
042000 CARGA-UN-PRECIO-E. EXIT.                                                 
042100                                                                          
042200******************************************************************        
042300*   BUSCA-EN-TABLA - BARRIDO LINEAL DE LA TABLA DE PRECIOS POR   *        
042400*   WKS-CLAVE-BUSQUEDA. SI NO ENCUENTRA, DEJA WKS-TB-IDX EN EL   *        
042500*   SIGUIENTE RENGLON LIBRE PARA QUE EL LLAMADOR LO USE O NO.    *        
042600******************************************************************        
042700*   BUSCA-EN-TABLA - BARRIDO SECUENCIAL DESDE EL RENGLON 1 HASTA          
042800*   WKS-TB-RENGLONES. SI NO ENCUENTRA, WKS-TB-IDX QUEDA SIN               
042900*   MOVERSE DE DONDE EL LLAMADOR LO HAYA DEJADO; ES                       
043000*   RESPONSABILIDAD DEL LLAMADOR FIJAR EL RENGLON SIGUIENTE LIBRE         
043100*   ANTES DE LLAMAR SI VA A AGREGAR.                                      
043200 BUSCA-EN-TABLA SECTION.                                                  
043300     MOVE "N" TO WKS-TB-ENCONTRADO                                        
043400     MOVE ZEROS TO WKS-I                                                  
043500*   WKS-TB-IDX SE DECLARA COMO INDICE DE LA TABLA EN GRPRCTAB             
043600*   (COPY), NO EN ESTE WORKING-STORAGE; VER ESE COPYBOOK PARA SU          
043700*   PICTURE.                                                              
043800     IF WKS-TB-RENGLONES > ZEROS                                          
043900*   UNA TABLA VACIA (TARJETON SIN RENGLONES) SE SALTA EL BARRIDO          
044000*   COMPLETO; NO ES ERROR, SOLO QUEDA SIN ENCONTRAR NADA.                 
044100        PERFORM BUSCA-EN-TABLA-PASO                                       
044200                VARYING WKS-TB-IDX FROM 1 BY 1                            
044300                UNTIL WKS-TB-IDX > WKS-TB-RENGLONES                       
044400     END-IF                                                               
044500     IF WKS-TB-SI-ENCONTRADO                                              
044600        SET WKS-TB-IDX TO WKS-I                                           
044700     END-IF.                                                              
044800 BUSCA-EN-TABLA-E. EXIT.                                                  
044900                                                                          
045000*   BUSCA-EN-TABLA-PASO - UNA COMPARACION POR VUELTA DEL PERFORM          
045100*   ... THRU DE BUSCA-EN-TABLA; SOLO TOMA LA PRIMERA COINCIDENCIA         
045200*   (WKS-I = ZEROS) PARA QUE UN COLOR REPETIDO EN LA TABLA NO             
045300*   MUEVA EL RENGLON YA HALLADO.                                          
045400 BUSCA-EN-TABLA-PASO SECTION.                                             
045500     IF WKS-TB-COLOR (WKS-TB-IDX) = WKS-CLAVE-BUSQUEDA                    
045600        AND WKS-I = ZEROS                                                 
045700        MOVE "S" TO WKS-TB-ENCONTRADO                                     
045800        MOVE WKS-TB-IDX TO WKS-I                                          
045900     END-IF.                                                              
046000 BUSCA-EN-TABLA-PASO-E. EXIT.                                             
046100                                                                          
046200******************************************************************        
046300*   PROCESAR-SOLICITUDES - UNA SOLICITUD DE CUBIERTA POR VUELTA  *        
046400******************************************************************        
046500 PROCESAR-SOLICITUDES SECTION.                                            
046600     READ CTREQF                                                          
046700       AT END                                                             
046800          SET WKS-FIN-CTREQF TO TRUE                                      
046900     END-READ                                                             
047000*   NO SE LLAMA A NINGUN CALCULO CUANDO EL ARCHIVO TERMINO; EL            
047100*   SECTION SIMPLEMENTE SE VUELVE UN NO-OP A PARTIR DE AQUI Y             
047200*   000-MAIN SALE DEL PERFORM ... UNTIL.                                  
047300     IF NOT WKS-FIN-CTREQF                                                
047400        ADD 1 TO WKS-CONT-LEIDOS                                          
047500        PERFORM VALIDA-SOLICITUD                                          
047600        IF WKS-SOLICITUD-RECHAZADA                                        
047700           PERFORM ESCRIBE-RECHAZO                                        
047800           ADD 1 TO WKS-CONT-RECHAZADOS                                   
047900*   LAS SOLICITUDES RECHAZADAS NO PASAN POR APLICA-VALORES-DEFECTO        
048000*   NI POR NINGUN CALCULO; SOLO GENERAN UN RENGLON DE RECHAZO EN          
048100*   EL REPORTE.                                                           
048200        ELSE                                                              
048300           PERFORM APLICA-VALORES-DEFECTO                                 
048400           PERFORM BUSCA-PRECIO                                           
048500           PERFORM CALCULA-COSTOS                                         
048600           PERFORM ESCRIBE-DETALLE                                        
048700           ADD 1 TO WKS-CONT-ESTIMADOS                                    
048800        END-IF                                                            
048900     END-IF.                                                              
049000 PROCESAR-SOLICITUDES-E. EXIT.                                            
049100                                                                          
049200******************************************************************        
049300*   VALIDA-SOLICITUD - UNICA VALIDACION REQUERIDA: PIES          *        
049400*   CUADRADOS DEL PROYECTO PRESENTES Y MAYORES A CERO.           *        
049500*   REUSA WKS-SW-RECHAZO COMO BANDERA DE RECHAZO ("R").          *        
049600******************************************************************        
049700*   VALIDA-SOLICITUD - UNICA VALIDACION REQUERIDA: PIES CUADRADOS         
049800*   DEL PROYECTO PRESENTES Y MAYORES A CERO. REUSA WKS-SW-RECHAZO         
049900*   (CON SU 88 WKS-SOLICITUD-RECHAZADA) COMO BANDERA DE RECHAZO.          
050000 VALIDA-SOLICITUD SECTION.                                                
050100     MOVE "A" TO WKS-SW-RECHAZO                                           
050200     IF CTRQ-TOTAL-PIES2 NOT NUMERIC                                      
050300        MOVE "R" TO WKS-SW-RECHAZO                                        
050400     ELSE                                                                 
050500        IF CTRQ-TOTAL-PIES2 NOT > ZEROS                                   
050600           MOVE "R" TO WKS-SW-RECHAZO                                     
050700*   NO HAY OTRA VALIDACION DE CAMPOS EN ESTE PROGRAMA; LOS DEMAS          
050800*   CAMPOS EN BLANCO O FUERA DE RANGO SE RESUELVEN CON VALORES POR        
050900*   DEFECTO EN APLICA-VALORES-DEFECTO, NO CON RECHAZO.                    
051000        END-IF                                                            
051100*   EL ORDEN DE LAS DOS VALIDACIONES (NUMERICO, LUEGO MAYOR A             
051200*   CERO) EVITA UNA COMPARACION NUMERICA CONTRA UN CAMPO QUE              
051300*   PODRIA TRAER BASURA NO NUMERICA.                                      
051400     END-IF.                                                              
051500 VALIDA-SOLICITUD-E. EXIT.                                                
051600                                                                          
051700******************************************************************        
051800*   APLICA-VALORES-DEFECTO - LLENA CAMPOS EN BLANCO DE LA        *        
051900*   SOLICITUD CON SUS VALORES POR DEFECTO ANTES DE CALCULAR.     *        
052000******************************************************************        
052100*   APLICA-VALORES-DEFECTO - LLENA CAMPOS EN BLANCO DE LA                 
052200*   SOLICITUD CON SUS VALORES POR DEFECTO ANTES DE CALCULAR, Y            
052300*   DEJA EN MAYUSCULAS TODOS LOS CAMPOS QUE MAS ADELANTE SE               
052400*   PRUEBAN CONTRA UN NIVEL 88, PARA QUE EL CALCULO SEA INSENSIBLE        
052500*   A MAYUSCULA/MINUSCULA SIN IMPORTAR COMO LO HAYA CAPTURADO EL          
052600*   VENDEDOR.                                                             
052700 APLICA-VALORES-DEFECTO SECTION.                                          
052800     IF CTRQ-CLIENTE-NOMBRE = SPACES                                      
052900        MOVE "Valued Customer"       TO CTRQ-CLIENTE-NOMBRE               
053000     END-IF                                                               
053100*   NOMBRE Y TRABAJO EN BLANCO SON COMUNES EN SOLICITUDES                 
053200*   CAPTURADAS A MANO EN EL MOSTRADOR; NO SON MOTIVO DE RECHAZO,          
053300*   SOLO SE ETIQUETAN PARA EL REPORTE.                                    
053400     IF CTRQ-TRABAJO-NOMBRE = SPACES                                      
053500        MOVE "N/A"                   TO CTRQ-TRABAJO-NOMBRE               
053600     END-IF                                                               
053700     IF CTRQ-TIPO-TRABAJO = SPACES                                        
053800        MOVE "FABRICATE AND INSTALL" TO CTRQ-TIPO-TRABAJO                 
053900     END-IF                                                               
054000*   EL VENDEDOR EN BLANCO NO AFECTA NINGUN CALCULO; SOLO IMPIDE UN        
054100*   RENGLON VACIO EN EL REPORTE DE DETALLE.                               
054200     IF CTRQ-VENDEDOR = SPACES                                            
054300        MOVE "default vendor"        TO CTRQ-VENDEDOR                     
054400*   'default vendor' QUEDA EN MINUSCULAS A PROPOSITO: ES UN ROTULO        
054500*   PARA EL REPORTE, NO UN CAMPO QUE SE PRUEBE CONTRA NINGUN NIVEL        
054600*   88.                                                                   
054700     END-IF                                                               
054800     IF CTRQ-DEMOLICION-FLAG = SPACES                                     
054900        MOVE "NO"                    TO CTRQ-DEMOLICION-FLAG              
055000     END-IF                                                               
055100*   SIN BANDERA DE DEMOLICION SE ASUME QUE NO HAY DEMOLICION (NO          
055200*   HAY RECARGO EN CALCULA-MATERIAL).                                     
055300     IF CTRQ-FREGADERO-CANT NOT NUMERIC                                   
055400        MOVE ZEROS                   TO CTRQ-FREGADERO-CANT               
055500     END-IF                                                               
055600*   CANTIDAD DE FREGADERO/COCINETA NO NUMERICA (CAMPO VACIO O             
055700*   CAPTURA DEFECTUOSA) SE TRATA COMO CERO, NO COMO RECHAZO; EL           
055800*   CLIENTE SIMPLEMENTE NO PAGA ESE RENGLON.                              
055900     IF CTRQ-FREGADERO-TIPO = SPACES                                      
056000        MOVE "STANDARD"              TO CTRQ-FREGADERO-TIPO               
056100     END-IF                                                               
056200*   'STANDARD' ES EL UNICO VALOR QUE SE USA COMO DEFECTO PARA             
056300*   FREGADERO, COCINETA Y BORDE; NINGUNO DE LOS TRES TIENE UN             
056400*   TERCER VALOR POSIBLE.                                                 
056500*   SIN TIPO DE FREGADERO SE ASUME ESTANDAR, NO PREMIUM; EL               
056600*   RECARGO PREMIUM SOLO APLICA CUANDO EL VENDEDOR LO MARCA               
056700*   EXPLICITAMENTE.                                                       
056800     IF CTRQ-COCINETA-CANT NOT NUMERIC                                    
056900        MOVE ZEROS                   TO CTRQ-COCINETA-CANT                
057000     END-IF                                                               
057100     IF CTRQ-COCINETA-TIPO = SPACES                                       
057200        MOVE "STANDARD"              TO CTRQ-COCINETA-TIPO                
057300*   AL TERMINAR ESTA SECCION, TODOS LOS CAMPOS DE BANDERA/TIPO DE         
057400*   LA SOLICITUD QUEDAN EN MAYUSCULAS Y LISTOS PARA PROBARSE              
057500*   CONTRA SUS NIVELES 88 EN CALCULA-COSTOS Y SUS PARAGRAFOS.             
057600     END-IF                                                               
057700*   MISMA REGLA DE SIN-DATO-ES-ESTANDAR PARA LA COCINETA.                 
057800     IF CTRQ-SALPICADERO-FLAG = SPACES                                    
057900        MOVE "NO"                    TO CTRQ-SALPICADERO-FLAG             
058000     END-IF                                                               
058100*   SIN BANDERA DE SALPICADERO NO SE COBRA SALPICADERO.                   
058200     IF CTRQ-DETALLE-BORDE = SPACES                                       
058300        MOVE "STANDARD"              TO CTRQ-DETALLE-BORDE                
058400     END-IF                                                               
058500*   SIN DETALLE DE BORDE SE ASUME ESTANDAR (MULTIPLICADOR 1.00 EN         
058600*   CALCULA-MATERIAL, SIN RECARGO).                                       
058700*    MAYUSCULAS PARA QUE LAS PRUEBAS CONTRA LOS NIVELES 88 SEAN           
058800*    INSENSIBLES A MAYUSCULA/MINUSCULA DEL TARJETON DE ENTRADA.           
058900     INSPECT CTRQ-TIPO-TRABAJO                                            
059000             CONVERTING "abcdefghijklmnopqrstuvwxyz"                      
059100                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                      
059200     INSPECT CTRQ-DEMOLICION-FLAG                                         
059300             CONVERTING "abcdefghijklmnopqrstuvwxyz"                      
059400                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                      
059500     INSPECT CTRQ-FREGADERO-TIPO                                          
059600             CONVERTING "abcdefghijklmnopqrstuvwxyz"                      
059700                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                      
059800     INSPECT CTRQ-COCINETA-TIPO                                           
059900             CONVERTING "abcdefghijklmnopqrstuvwxyz"                      
060000                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                      
060100     INSPECT CTRQ-SALPICADERO-FLAG                                        
060200*   BUSCA-PRECIO SE LLAMA UNA SOLA VEZ POR SOLICITUD, DESPUES DE          
060300*   APLICA-VALORES-DEFECTO Y ANTES DE CALCULA-COSTOS.                     
060400             CONVERTING "abcdefghijklmnopqrstuvwxyz"                      
060500                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"                      
060600     INSPECT CTRQ-DETALLE-BORDE                                           
060700             CONVERTING "abcdefghijklmnopqrstuvwxyz"                      
060800                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                     
060900 APLICA-VALORES-DEFECTO-E. EXIT.                                          
061000                                                                          
061100******************************************************************        
061200*   BUSCA-PRECIO - CLAVE DEL COLOR RECORTADA Y EN MAYUSCULAS;    *        
061300*   SI EL COLOR NO ESTA EN LA TABLA SE USA EL PRECIO POR         *        
061400*   DEFECTO (50.00 / 100.00).                                    *        
061500******************************************************************        
061600*   BUSCA-PRECIO - ARMA LA CLAVE DE BUSQUEDA CON EL COLOR DE LA           
061700*   SOLICITUD, LA RECORTA Y LA DEJA EN MAYUSCULAS CON                     
061800*   RECORTA-CLAVE-BUSQUEDA, Y BUSCA ESA CLAVE EN LA TABLA CARGADA         
061900*   POR CARGA-TABLA-PRECIOS. SI EL COLOR NO ESTA EN EL TARJETON           
062000*   (COLOR DISCONTINUADO O CAPTURADO MAL) SE USA EL PRECIO POR            
062100*   DEFECTO DE 50.00/100.00 EN VEZ DE RECHAZAR TODA LA SOLICITUD.         
062200 BUSCA-PRECIO SECTION.                                                    
062300     MOVE CTRQ-COLOR            TO WKS-CLAVE-BUSQUEDA                     
062400    PERFORM RECORTA-CLAVE-BUSQUEDA                                        
062500     PERFORM BUSCA-EN-TABLA                                               
062600     IF WKS-TB-SI-ENCONTRADO                                              
062700        MOVE WKS-TB-COSTO-PIE2    (WKS-TB-IDX)                            
062800                                  TO WKS-PRECIO-PIE2-LKP                  
062900        MOVE WKS-TB-TOTAL-PIES2   (WKS-TB-IDX)                            
063000                                  TO WKS-LOSA-PIE2-LKP                    
063100     ELSE                                                                 
063200        MOVE 50.00                TO WKS-PRECIO-PIE2-LKP                  
063300        MOVE 100.00                TO WKS-LOSA-PIE2-LKP                   
063400     END-IF.                                                              
063500 BUSCA-PRECIO-E. EXIT.                                                    
063600                                                                          
063700******************************************************************        
063800*   CALCULA-COSTOS - REGLAS DE NEGOCIO DEL ESTIMADO DE CUBIERTA  *        
063900******************************************************************        
064000*   CALCULA-COSTOS - ORQUESTA LAS CUATRO REGLAS DE NEGOCIO DEL            
064100*   ESTIMADO (MATERIAL, ACCESORIOS, LOSAS, MANO DE OBRA) EN UN            
064200*   SOLO RANGO PERFORM ... THRU, Y LUEGO SUMA LOS RESULTADOS EN           
064300*   LOS TRES TOTALES DEL TRABAJO.                                         
064400 CALCULA-COSTOS SECTION.                                                  
064500     PERFORM CALCULA-MATERIAL THRU CALCULA-MANO-OBRA-E                    
064600*   CALCULA-MATERIAL, CALCULA-ACCESORIOS, CALCULA-LOSAS Y                 
064700*   CALCULA-MANO-OBRA SON CONTIGUOS EN EL PROGRAMA Y SE CORREN            
064800*   SIEMPRE JUNTOS PARA UNA MISMA SOLICITUD; DE AHI EL RANGO              
064900*   PERFORM ... THRU EN LUGAR DE CUATRO PERFORM INDIVIDUALES.             
065000     COMPUTE WKS-TOTAL-PRELIMINAR ROUNDED =                               
065100             WKS-COSTO-MATERIAL + WKS-COSTO-FREGADERO +                   
065200             WKS-COSTO-COCINETA + WKS-COSTO-SALPICADERO                   
065300     COMPUTE WKS-TOTAL-PROYECTO ROUNDED =                                 
065400             WKS-TOTAL-PRELIMINAR + WKS-COSTO-MANO-OBRA                   
065500*   WKS-TOTAL-PRELIMINAR = MATERIAL + LOS TRES ACCESORIOS;                
065600*   WKS-TOTAL-PROYECTO LE SUMA LA MANO DE OBRA.                           
065700     IF CTRQ-TOTAL-PIES2 > ZEROS                                          
065800        COMPUTE WKS-COSTO-FINAL-PIE2 ROUNDED =                            
065900                WKS-TOTAL-PROYECTO / CTRQ-TOTAL-PIES2                     
066000     ELSE                                                                 
066100        MOVE ZEROS TO WKS-COSTO-FINAL-PIE2                                
066200*   SIN PIES2 VALIDOS NO HAY COSTO POR PIE2 QUE CALCULAR; ESTE            
066300*   CASO EN REALIDAD YA LO DESCARTA VALIDA-SOLICITUD, PERO SE DEJA        
066400*   EL IF COMO RESGUARDO CONTRA DIVISION ENTRE CERO.                      
066500     END-IF.                                                              
066600*   LOS TRES COMPUTE DE ESTA SECCION SON LOS UNICOS PUNTOS DEL            
066700*   PROGRAMA DONDE SE SUMAN RENGLONES YA REDONDEADOS; MATERIAL,           
066800*   ACCESORIOS Y MANO DE OBRA YA LLEGAN CADA UNO REDONDEADO A DOS         
066900*   DECIMALES.                                                            
067000 CALCULA-COSTOS-E. EXIT.                                                  
067100                                                                          
067200*   MATERIAL = PIES2 X PRECIO; RECARGO POR DEMOLICION; LUEGO              
067300*   MULTIPLICADOR DE DETALLE DE BORDE (EN ESE ORDEN).                     
067400 CALCULA-MATERIAL SECTION.                                                
067500*   TRES FACTORES EN ESTE ORDEN: PRECIO BASE POR PIE2, RECARGO DE         
067600*   DEMOLICION (10%) SI APLICA, Y MULTIPLICADOR DE DETALLE DE             
067700*   BORDE. EL PRODUCTO SE ACUMULA EN WKS-MATERIAL-PREC                    
067800*   (9(07)V9999) SIN ROUNDED EN CADA PASO PARA NO PERDER CENTAVOS         
067900*   POR REDONDEOS INTERMEDIOS; SOLO EL COMPUTE FINAL REDONDEA A           
068000*   DOS DECIMALES EN WKS-COSTO-MATERIAL.                                  
068100*   WKS-PRECIO-PIE2-LKP VIENE DE BUSCA-PRECIO: DE LA TABLA SI EL          
068200*   COLOR EXISTE, O EL DEFECTO DE 50.00 SI NO EXISTE;                     
068300*   CALCULA-MATERIAL NO SABE NI LE IMPORTA CUAL DE LOS DOS CASOS          
068400*   OCURRIO.                                                              
068500     MOVE ZEROS TO WKS-MATERIAL-PREC                                      
068600     COMPUTE WKS-MATERIAL-PREC =                                          
068700             CTRQ-TOTAL-PIES2 * WKS-PRECIO-PIE2-LKP                       
068800     IF CTRQ-CON-DEMOLICION                                               
068900        COMPUTE WKS-MATERIAL-PREC =                                       
069000                WKS-MATERIAL-PREC * 1.10                                  
069100     END-IF                                                               
069200*   SIN DEMOLICION EL PRODUCTO PASA SIN CAMBIOS AL SIGUIENTE PASO.        
069300     EVALUATE TRUE                                                        
069400        WHEN CTRQ-BORDE-PREMIUM                                           
069500           MOVE 1.05 TO WKS-MULT-BORDE                                    
069600        WHEN CTRQ-BORDE-CUSTOM                                            
069700           MOVE 1.10 TO WKS-MULT-BORDE                                    
069800        WHEN OTHER                                                        
069900           MOVE 1.00 TO WKS-MULT-BORDE                                    
070000     END-EVALUATE                                                         
070100*   BORDE PREMIUM RECARGA 5%, CUSTOM RECARGA 10%; CUALQUIER OTRO          
070200*   VALOR (INCLUYENDO 'STANDARD') NO RECARGA NADA.                        
070300     COMPUTE WKS-MATERIAL-PREC =                                          
070400             WKS-MATERIAL-PREC * WKS-MULT-BORDE                           
070500     COMPUTE WKS-COSTO-MATERIAL ROUNDED =                                 
070600             WKS-MATERIAL-PREC.                                           
070700 CALCULA-MATERIAL-E. EXIT.                                                
070800*   NOTESE QUE EL DESCUENTO/RECARGO DE BORDE SE APLICA SOBRE EL           
070900*   PRODUCTO YA AJUSTADO POR DEMOLICION, NO SOBRE EL PRECIO BASE;         
071000*   EL ORDEN DE LOS FACTORES IMPORTA PARA QUE EL REDONDEO FINAL           
071100*   COINCIDA CON EL ESTIMADO QUE ENTREGA EL MOSTRADOR.                    
071200                                                                          
071300*   FREGADERO, COCINETA Y SALPICADERO - TASAS DE TABLA-TASA-              
071400*   ACCESORIOS SEGUN TIPO ESTANDAR/PREMIUM.                               
071500*   CALCULA-ACCESORIOS - FREGADERO, COCINETA Y SALPICADERO SE             
071600*   CALCULAN CADA UNO POR SU CUENTA, CON SUS PROPIAS TASAS                
071700*   ESTANDAR/PREMIUM TOMADAS DE TABLA-TASA-ACCESORIOS-R; NINGUNO          
071800*   DE LOS TRES AFECTA A LOS OTROS DOS.                                   
071900 CALCULA-ACCESORIOS SECTION.                                              
072000     IF CTRQ-FREGADERO-PREMIUM                                            
072100        COMPUTE WKS-COSTO-FREGADERO ROUNDED =                             
072200                CTRQ-FREGADERO-CANT * TASA-FREGADERO-PREM                 
072300     ELSE                                                                 
072400        COMPUTE WKS-COSTO-FREGADERO ROUNDED =                             
072500                CTRQ-FREGADERO-CANT * TASA-FREGADERO-STD                  
072600     END-IF                                                               
072700*   LA COCINETA SIGUE EXACTAMENTE LA MISMA LOGICA QUE EL                  
072800*   FREGADERO, CON SU PROPIO PAR DE TASAS.                                
072900     IF CTRQ-COCINETA-PREMIUM                                             
073000        COMPUTE WKS-COSTO-COCINETA ROUNDED =                              
073100                CTRQ-COCINETA-CANT * TASA-COCINETA-PREM                   
073200     ELSE                                                                 
073300        COMPUTE WKS-COSTO-COCINETA ROUNDED =                              
073400                CTRQ-COCINETA-CANT * TASA-COCINETA-STD                    
073500     END-IF                                                               
073600     IF CTRQ-CON-SALPICADERO                                              
073700        COMPUTE WKS-COSTO-SALPICADERO ROUNDED =                           
073800                CTRQ-TOTAL-PIES2 * 20.00                                  
073900     ELSE                                                                 
074000        MOVE ZEROS TO WKS-COSTO-SALPICADERO                               
074100     END-IF.                                                              
074200*   EL SALPICADERO NO TIENE VERSION PREMIUM/ESTANDAR; SOLO SE             
074300*   COBRA O NO SE COBRA, A 20.00 POR PIE2 DE CUBIERTA.                    
074400 CALCULA-ACCESORIOS-E. EXIT.                                              
074500*   A DIFERENCIA DE FREGADERO Y COCINETA, EL SALPICADERO SE COBRA         
074600*   SOBRE LOS PIES2 TOTALES DEL PROYECTO, NO SOBRE UNA CANTIDAD           
074700*   CAPTURADA POR EL VENDEDOR.                                            
074800                                                                          
074900*   PIES2 EFECTIVOS CON 20% DE DESPERDICIO Y NUMERO DE LOSAS,             
075000*   REDONDEADO HACIA ARRIBA (UNA LOSA EXACTA NO SUBE DE MAS).             
075100*   CALCULA-LOSAS - SUMA 20% DE DESPERDICIO A LOS PIES2                   
075200*   SOLICITADOS Y DIVIDE ENTRE EL TAMANO DE LOSA DEL COLOR PARA           
075300*   SABER CUANTAS LOSAS COMPLETAS HAY QUE COMPRAR.                        
075400 CALCULA-LOSAS SECTION.                                                   
075500     COMPUTE WKS-PIES2-EFECTIVO ROUNDED =                                 
075600             CTRQ-TOTAL-PIES2 * 1.20                                      
075700     COMPUTE WKS-CANT-LOSAS =                                             
075800             WKS-PIES2-EFECTIVO / WKS-LOSA-PIE2-LKP                       
075900*   LA DIVISION ENTERA DE WKS-CANT-LOSAS (COMP, SIN DECIMALES) YA         
076000*   TRUNCA HACIA ABAJO; EL IF SIGUIENTE AGREGA LA LOSA PARCIAL QUE        
076100*   LA TRUNCACION DEJO AFUERA, SALVO QUE EL SOBRANTE SEA                  
076200*   EXACTAMENTE CERO.                                                     
076300     IF (WKS-CANT-LOSAS * WKS-LOSA-PIE2-LKP) < WKS-PIES2-EFECTIVO         
076400        ADD 1 TO WKS-CANT-LOSAS                                           
076500     END-IF.                                                              
076600*   EL 20% DE DESPERDICIO CUBRE LOS RECORTES DE LA LOSA QUE NO SE         
076700*   PUEDEN USAR EN EL PROYECTO (ESQUINAS, VETAS QUE NO COMBINAN,          
076800*   ROTURA EN CORTE).                                                     
076900 CALCULA-LOSAS-E. EXIT.                                                   
077000                                                                          
077100*   MANO DE OBRA = TASA BASE X PIES2 X RECARGO SEGUN TIPO TRABAJO.        
077200*   CALCULA-MANO-OBRA - TASA BASE DE 45.00 POR PIE2 MULTIPLICADA          
077300*   POR UN RECARGO SEGUN EL TIPO DE TRABAJO: SOLO LOSA PAGA 35%           
077400*   MAS, FABRICA E INSTALA PAGA 30% MAS (EL CLIENTE PONE MENOS            
077500*   MANO DE OBRA DE INSTALACION CUANDO SOLO COMPRA LA LOSA, PERO          
077600*   EL CORTE Y PULIDO EN TALLER CUESTA MAS POR PIE2).                     
077700 CALCULA-MANO-OBRA SECTION.                                               
077800     IF CTRQ-SOLO-LOSA                                                    
077900        MOVE 1.35 TO WKS-RECARGO-MANO-OBRA                                
078000     ELSE                                                                 
078100        MOVE 1.30 TO WKS-RECARGO-MANO-OBRA                                
078200     END-IF                                                               
078300     COMPUTE WKS-COSTO-MANO-OBRA ROUNDED =                                
078400             CTRQ-TOTAL-PIES2 * 45.00 * WKS-RECARGO-MANO-OBRA.            
078500*   LA TASA DE 45.00 Y LOS DOS RECARGOS DE MANO DE OBRA SON               
078600*   LITERALES FIJOS EN ESTE PROGRAMA; UN CAMBIO DE TARIFA DE              
078700*   TALLER REQUIERE RECOMPILAR GRESTCT1, NO SOLO ACTUALIZAR EL            
078800*   TARJETON DE PRECIOS.                                                  
078900 CALCULA-MANO-OBRA-E. EXIT.                                               
079000                                                                          
079100******************************************************************        
079200*   ESCRIBE-DETALLE - UN RENGLON DE ESTIMADO POR TRABAJO         *        
079300******************************************************************        
079400*   ESCRIBE-DETALLE - ARMA UN RENGLON COMPLETO DEL REPORTE CON LOS        
079500*   DATOS DE LA SOLICITUD Y TODOS LOS RESULTADOS DE                       
079600*   CALCULA-COSTOS, Y ACUMULA LOS CUATRO TOTALES DE CORRIDA               
079700*   (WKS-ACUMULADORES) QUE ESTADISTICAS IMPRIME AL FINAL.                 
079800 ESCRIBE-DETALLE SECTION.                                                 
079900     MOVE CTRQ-CLIENTE-NOMBRE          TO CTRS-CLIENTE-NOMBRE             
080000     MOVE CTRQ-TRABAJO-NOMBRE          TO CTRS-TRABAJO-NOMBRE             
080100     MOVE CTRQ-TIPO-TRABAJO            TO CTRS-TIPO-TRABAJO               
080200     MOVE CTRQ-VENDEDOR                TO CTRS-VENDEDOR                   
080300     MOVE CTRQ-COLOR                   TO CTRS-COLOR                      
080400     MOVE CTRQ-TOTAL-PIES2             TO CTRS-PIES2-PROYECTO             
080500     MOVE WKS-PIES2-EFECTIVO           TO CTRS-PIES2-EFECTIVO             
080600     MOVE WKS-PRECIO-PIE2-LKP          TO CTRS-PRECIO-PIE2                
080700     MOVE WKS-COSTO-MATERIAL           TO CTRS-COSTO-MATERIAL             
080800     MOVE CTRQ-FREGADERO-CANT          TO CTRS-FREGADERO-CANT             
080900     MOVE CTRQ-FREGADERO-TIPO          TO CTRS-FREGADERO-TIPO             
081000     MOVE WKS-COSTO-FREGADERO          TO CTRS-COSTO-FREGADERO            
081100     MOVE CTRQ-COCINETA-CANT           TO CTRS-COCINETA-CANT              
081200     MOVE CTRQ-COCINETA-TIPO           TO CTRS-COCINETA-TIPO              
081300     MOVE WKS-COSTO-COCINETA           TO CTRS-COSTO-COCINETA             
081400     MOVE WKS-COSTO-SALPICADERO        TO CTRS-COSTO-SALPICADERO          
081500     MOVE WKS-CANT-LOSAS               TO CTRS-CANT-LOSAS                 
081600     MOVE PRCF-TAMANO-LOSA             TO CTRS-TAMANO-LOSA                
081700     MOVE WKS-TOTAL-PRELIMINAR         TO CTRS-TOTAL-PRELIMINAR           
081800     MOVE 45.00                        TO CTRS-TASA-MANO-OBRA             
081900     MOVE WKS-RECARGO-MANO-OBRA        TO CTRS-RECARGO-MANO-OBRA          
082000     MOVE WKS-COSTO-MANO-OBRA          TO CTRS-COSTO-MANO-OBRA            
082100     MOVE WKS-TOTAL-PROYECTO           TO CTRS-TOTAL-PROYECTO             
082200     MOVE WKS-COSTO-FINAL-PIE2         TO CTRS-COSTO-FINAL-PIE2           
082300*   WKS-COSTO-FINAL-PIE2 SOLO SE IMPRIME EN EL DETALLE; NO SE             
082400*   ACUMULA EN WKS-ACUMULADORES PORQUE UN PROMEDIO DE PROMEDIOS NO        
082500*   SERIA UN DATO UTIL EN ESTADISTICAS.                                   
082600*   EL ORDEN DE LOS MOVE SIGUE EL ORDEN DE LOS CAMPOS EN                  
082700*   LIN-CTRS-DETALLE (VER GRCTRPT) PARA QUE SEA FACIL COMPARAR            
082800*   AMBOS CUANDO CAMBIE EL LAYOUT DEL REPORTE.                            
082900     WRITE LIN-CTRS-DETALLE                                               
083000     ADD 1 TO WKS-TOTAL-RENGLONES-REPORTE                                 
083100     ADD WKS-COSTO-MATERIAL  TO WKS-ACUM-COSTO-MATERIAL                   
083200     ADD WKS-COSTO-MANO-OBRA TO WKS-ACUM-COSTO-MANO-OBRA                  
083300     ADD WKS-TOTAL-PROYECTO  TO WKS-ACUM-COSTO-PROYECTO                   
083400     ADD WKS-CANT-LOSAS      TO WKS-ACUM-CANT-LOSAS.                      
083500*   LOS CUATRO ADD DE ABAJO SON LOS UNICOS QUE TOCAN                      
083600*   WKS-ACUMULADORES; SI SE AGREGA UN QUINTO TOTAL DE CORRIDA EN          
083700*   EL FUTURO, SU ACUMULADOR DEBE SUMARSE AQUI MISMO, JUNTO CON EL        
083800*   WRITE DE ESTE RENGLON.                                                
083900 ESCRIBE-DETALLE-E. EXIT.                                                 
084000                                                                          
084100******************************************************************        
084200*   ESCRIBE-RECHAZO - SOLICITUD SIN PIES CUADRADOS VALIDOS       *        
084300******************************************************************        
084400*   ESCRIBE-RECHAZO - UN RENGLON DE RECHAZO POR SOLICITUD SIN PIES        
084500*   CUADRADOS VALIDOS; NO ACUMULA NINGUN TOTAL DE COSTO, SOLO EL          
084600*   CONTADOR DE RENGLONES DEL REPORTE.                                    
084700 ESCRIBE-RECHAZO SECTION.                                                 
084800     MOVE CTRQ-CLIENTE-NOMBRE  TO CTRR-CLIENTE-NOMBRE                     
084900     MOVE CTRQ-TRABAJO-NOMBRE  TO CTRR-TRABAJO-NOMBRE                     
085000     MOVE "Missing project data" TO CTRR-MENSAJE                          
085100     WRITE LIN-CTRS-RECHAZO                                               
085200     ADD 1 TO WKS-TOTAL-RENGLONES-REPORTE.                                
085300*   EL MENSAJE DE RECHAZO ES FIJO PORQUE ESTE PROGRAMA SOLO TIENE         
085400*   UNA CAUSA POSIBLE DE RECHAZO; SI EN EL FUTURO SE AGREGAN MAS          
085500*   VALIDACIONES EN VALIDA-SOLICITUD, CTRR-MENSAJE DEBE VOLVERSE          
085600*   VARIABLE SEGUN LA CAUSA.                                              
085700 ESCRIBE-RECHAZO-E. EXIT.                                                 
085800                                                                          
085900******************************************************************        
086000*   ESTADISTICAS - TOTALES DE CORRIDA AL FINAL DEL ARCHIVO       *        
086100******************************************************************        
086200*   ESTADISTICAS - TOTALES DE CORRIDA AL FINAL DEL ARCHIVO DE             
086300*   SOLICITUDES: UN RENGLON EN CTRPTF Y UN RESUMEN EN CONSOLA PARA        
086400*   EL OPERADOR QUE CORRE EL JOB.                                         
086500 ESTADISTICAS SECTION.                                                    
086600     MOVE WKS-CONT-LEIDOS        TO CTRT-LEIDOS                           
086700     MOVE WKS-CONT-ESTIMADOS     TO CTRT-ESTIMADOS                        
086800     MOVE WKS-CONT-RECHAZADOS    TO CTRT-RECHAZADOS                       
086900     MOVE WKS-ACUM-COSTO-MATERIAL  TO CTRT-COSTO-MATERIAL                 
087000     MOVE WKS-ACUM-COSTO-MANO-OBRA TO CTRT-COSTO-MANO-OBRA                
087100     MOVE WKS-ACUM-COSTO-PROYECTO  TO CTRT-COSTO-PROYECTO                 
087200     MOVE WKS-ACUM-CANT-LOSAS      TO CTRT-CANT-LOSAS                     
087300     WRITE LIN-CTRS-TOTALES                                               
087400     DISPLAY "**********************************************"             
087500     DISPLAY "*     GRESTCT1 - ESTADISTICAS DE CORRIDA      *"            
087600     DISPLAY "**********************************************"             
087700     DISPLAY "FECHA DE CORRIDA     : " WKS-FC-MM "/"                      
087800             WKS-FC-DD "/" WKS-FC-AAAA                                    
087900*   LAS TRES LINEAS DE DISPLAY DE ABAJO REPITEN EN CONSOLA LO QUE         
088000*   YA QUEDO ESCRITO EN EL RENGLON DE TOTALES DE CTRPTF, PARA QUE         
088100*   EL OPERADOR VEA EL RESULTADO SIN ABRIR EL REPORTE.                    
088200     MOVE WKS-CONT-LEIDOS     TO WKS-MASK-E                               
088300     DISPLAY "REGISTROS LEIDOS     : " WKS-MASK-E                         
088400     MOVE WKS-CONT-ESTIMADOS  TO WKS-MASK-E                               
088500     DISPLAY "ESTIMADOS            : " WKS-MASK-E                         
088600     MOVE WKS-CONT-RECHAZADOS TO WKS-MASK-E                               
088700     DISPLAY "RECHAZADOS           : " WKS-MASK-E                         
088800     MOVE WKS-TOTAL-RENGLONES-REPORTE TO WKS-MASK-E                       
088900     DISPLAY "RENGLONES EN CTRPTF  : " WKS-MASK-E                         
089000*   WKS-CONT-TABLA ES LA VISTA REDEFINIDA DE LOS TRES CONTADORES          
089100*   (LEIDOS/ESTIMADOS/RECHAZADOS) COMO UNA TABLA DE 3 OCURRENCIAS;        
089200*   EL CUADRE COMPARA EL RENGLON 1 (LEIDOS) CONTRA LA SUMA DE LOS         
089300*   RENGLONES 2 Y 3.                                                      
089400     COMPUTE WKS-SUMA-CONTROL =                                           
089500             WKS-CONT-TABLA (2) + WKS-CONT-TABLA (3)                      
089600     IF WKS-SUMA-CONTROL NOT = WKS-CONT-TABLA (1)                         
089700        DISPLAY "*** ADVERTENCIA: LEIDOS NO CUADRA CON "                  
089800                "ESTIMADOS + RECHAZADOS ***"                              
089900     END-IF                                                               
090000*   LA ADVERTENCIA SOLO SE MUESTRA EN CONSOLA; NO DETIENE LA              
090100*   CORRIDA NI CAMBIA EL RETURN-CODE.                                     
090200     DISPLAY "**********************************************".            
090300*   LA LINEA DE ASTERISCOS DE ABAJO CIERRA EL BLOQUE DE                   
090400*   ESTADISTICAS EN CONSOLA; NO TIENE CONTRAPARTE EN CTRPTF.              
090500 ESTADISTICAS-E. EXIT.                                                    
090600                                                                          
090700*   CERRAR-ARCHIVOS - CIERRE SENCILLO DE LOS TRES ARCHIVOS; SE            
090800*   LLAMA TANTO AL TERMINAR NORMALMENTE COMO DESDE ABRIR-ARCHIVOS         
090900*   SI LA APERTURA FALLO.                                                 
091000 CERRAR-ARCHIVOS SECTION.                                                 
091100     CLOSE PRICEF CTREQF CTRPTF.                                          
091200*   EL CLOSE NO VALIDA FILE STATUS; SI YA SE ESCRIBIO TODO LO QUE         
091300*   EL PROGRAMA TENIA QUE ESCRIBIR, UN ERROR AL CERRAR NO CAMBIA          
091400*   EL RESULTADO DE LA CORRIDA.                                           
091500 CERRAR-ARCHIVOS-E. EXIT.                                                 
