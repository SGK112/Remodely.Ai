000100******************************************************************        
000200*   COPY GRCTREQ - SOLICITUD DE ESTIMACION DE CUBIERTA (CTREQF) *         
000300******************************************************************        
000400*   1988-05-02  R.DELACRUZ  (RDC)  COPY ORIGINAL.               *         
000500*   1993-03-19  R.DELACRUZ  (RDC)  SE AGREGAN CAMPOS DE FREGA-  *         
000600*               DERO Y COCINETA (SINK/COOKTOP).                 *         
000700*   1999-01-18  M.OYUELA    (MRO)  REVISION Y2K - SIN CAMPOS DE *         
000800*               FECHA EN ESTE REGISTRO.                         *         
000900*   2023-11-14  S.TORRES    (SAT)  TCKT-20231114 AGREGA EDGE-   *         
001000*               DETAIL Y BACKSPLASH-FLAG.                       *         
001100******************************************************************        
001200*   VALORES POR DEFECTO SE APLICAN EN GRESTCT1, PARRAFO         *         
001300*   VALIDA-SOLICITUD, CUANDO EL CAMPO LLEGA EN BLANCO.          *         
001400******************************************************************        
001500 01  REG-CTRQ.                                                            
001600     02  CTRQ-CLIENTE-NOMBRE        PIC X(30).                            
001700     02  CTRQ-TRABAJO-NOMBRE        PIC X(30).                            
001800     02  CTRQ-TIPO-TRABAJO          PIC X(20).                            
001900         88  CTRQ-SOLO-LOSA             VALUE "SLAB ONLY".                
002000     02  CTRQ-VENDEDOR              PIC X(20).                            
002100     02  CTRQ-COLOR                 PIC X(30).                            
002200     02  CTRQ-TOTAL-PIES2           PIC 9(05)V99.                         
002300     02  CTRQ-DEMOLICION-FLAG       PIC X(03).                            
002400         88  CTRQ-CON-DEMOLICION        VALUE "YES".                      
002500     02  CTRQ-FREGADERO-CANT        PIC 9(03)V99.                         
002600     02  CTRQ-FREGADERO-TIPO        PIC X(10).                            
002700         88  CTRQ-FREGADERO-PREMIUM     VALUE "PREMIUM".                  
002800     02  CTRQ-COCINETA-CANT         PIC 9(03)V99.                         
002900     02  CTRQ-COCINETA-TIPO         PIC X(10).                            
003000         88  CTRQ-COCINETA-PREMIUM      VALUE "PREMIUM".                  
003100     02  CTRQ-SALPICADERO-FLAG      PIC X(03).                            
003200         88  CTRQ-CON-SALPICADERO       VALUE "YES".                      
003300     02  CTRQ-DETALLE-BORDE         PIC X(10).                            
003400         88  CTRQ-BORDE-PREMIUM         VALUE "PREMIUM".                  
003500         88  CTRQ-BORDE-CUSTOM          VALUE "CUSTOM".                   
003600     02  FILLER                     PIC X(10).                            
