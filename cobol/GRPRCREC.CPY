000100******************************************************************        
000200*        C O P Y   G R P R C R E C   -   A R C H I V O          *         
000300*        D E   P R E C I O S   P O R   C O L O R  (PRICEF)      *         
000400******************************************************************        
000500* HISTORIA DE CAMBIOS                                           *         
000600*   1988-04-11  R.DELACRUZ  (RDC)  COPY ORIGINAL - TARJETON DE  *         
000700*               PRECIOS POR COLOR DE GRANITO, CARGA SECUENCIAL. *         
000800*   1991-09-02  R.DELACRUZ  (RDC)  SE AGREGA GRUPO PRECIO-TIER  *         
000900*               PARA CLASIFICACION DE PROVEEDOR.                *         
001000*   1999-01-18  M.OYUELA    (MRO)  REVISION Y2K - NINGUN CAMPO  *         
001100*               DE FECHA EN ESTE REGISTRO, SOLO SE VERIFICA.    *         
001200*   2004-07-07  M.OYUELA    (MRO)  AMPLIA THICKNESS DE X(06) A  *         
001300*               X(10) POR NUEVOS CALIBRES DE LOSA.              *         
001400*   2023-11-14  S.TORRES    (SAT)  TCKT-20231114 RENOMBRA CAMPOS*         
001500*               AL ESTANDAR DE ESTIMACION GRANITO/MADERA.       *         
001600******************************************************************        
001700*    UN REGISTRO POR COLOR DE MATERIAL. CLAVE DE BUSQUEDA ES    *         
001800*    PRCF-COLOR-NOMBRE, RECORTADA Y PASADA A MAYUSCULAS ANTES   *         
001900*    DE COMPARAR (VER GRESTCT1, PARRAFO CARGA-TABLA-PRECIOS).   *         
002000******************************************************************        
002100 01  REG-PRCF.                                                            
002200     02  PRCF-COLOR-NOMBRE          PIC X(30).                            
002300     02  PRCF-VENDEDOR-NOMBRE       PIC X(20).                            
002400     02  PRCF-ESPESOR               PIC X(10).                            
002500     02  PRCF-MATERIAL              PIC X(15).                            
002600     02  PRCF-TAMANO-LOSA           PIC X(15).                            
002700     02  PRCF-TOTAL-PIES2           PIC 9(04)V99.                         
002800     02  PRCF-COSTO-PIE2            PIC 9(04)V99.                         
002900     02  PRCF-GRUPO-PRECIO          PIC X(10).                            
003000     02  PRCF-TIER                  PIC X(10).                            
003100     02  FILLER                     PIC X(12).                            
