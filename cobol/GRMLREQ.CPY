000100******************************************************************        
000200*   COPY GRMLREQ - SOLICITUD DE ESTIMACION DE MUEBLES DE        *         
000300*   COCINA (MLREQF) - CALCULO INDEPENDIENTE DE CTREQF.          *         
000400******************************************************************        
000500*   1990-06-14  R.DELACRUZ  (RDC)  COPY ORIGINAL PARA LINEA DE  *         
000600*               GABINETES A MEDIDA.                              *        
000700*   1999-01-18  M.OYUELA    (MRO)  REVISION Y2K - SIN CAMPOS DE *         
000800*               FECHA EN ESTE REGISTRO.                         *         
000900*   2023-11-14  S.TORRES    (SAT)  TCKT-20231114 ESTANDARIZA    *         
001000*               NOMBRES DE CAMPO AL PREFIJO MLRQ-.              *         
001100******************************************************************        
001200 01  REG-MLRQ.                                                            
001300     02  MLRQ-LARGO-CUARTO          PIC 9(03)V99.                         
001400     02  MLRQ-ANCHO-CUARTO          PIC 9(03)V99.                         
001500     02  MLRQ-ESTILO-GABINETE       PIC X(15).                            
001600         88  MLRQ-ESTILO-MODERNO        VALUE "MODERN".                   
001700         88  MLRQ-ESTILO-TRADICIONAL    VALUE "TRADITIONAL".              
001800     02  MLRQ-TIPO-MADERA           PIC X(15).                            
001900         88  MLRQ-MADERA-ROBLE          VALUE "OAK".                      
002000         88  MLRQ-MADERA-ARCE           VALUE "MAPLE".                    
002100     02  FILLER                     PIC X(10).                            
